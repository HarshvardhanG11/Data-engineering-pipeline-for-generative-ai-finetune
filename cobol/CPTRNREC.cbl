000100*////////////////// (ETL BATCH) /////////////////////////////////
000200************************************************************
000300*     LAYOUT TRANSFORMED RECORD                            *
000400*     RECORD LARGO = 1304 BYTES (1300 USED + 4 RESERVED)    *
000500************************************************************
000600*    HOLDS ONE RECORD AFTER LAYOUT TRANSFORMATION.  TRN-
000700*    FULL-TEXT IS THE FORMATTED COMPOSITE FIELD BUILT FROM
000800*    THE CONFIGURED LAYOUT TEMPLATE (INSTRUCTION, CONVERSA-
000900*    TION OR COMPLETION).  USED AS THE FD RECORD FOR THE
001000*    WRKVAL CARRY FORWARD FILE AND FOR TRAIN-OUTPUT / VAL-
001100*    OUTPUT.
001200 01  WS-REC-TRNREC.
001300*        POSITION    1- 200  INSTRUCTION TEXT
001400     03  TRN-INSTRUCTION       PIC X(200)   VALUE SPACES.
001500*        POSITION  201- 400  CONTEXT TEXT, MAY BE BLANK
001600     03  TRN-INPUT             PIC X(200)   VALUE SPACES.
001700*        POSITION  401- 600  RESPONSE TEXT
001800     03  TRN-RESPONSE          PIC X(200)   VALUE SPACES.
001900*        POSITION  601-1300  FORMATTED COMPOSITE TEXT
002000     03  TRN-FULL-TEXT         PIC X(700)   VALUE SPACES.
002100*        POSITION 1301-1304  RESERVED FOR FUTURE USE
002200     03  FILLER                PIC X(04)    VALUE SPACES.
