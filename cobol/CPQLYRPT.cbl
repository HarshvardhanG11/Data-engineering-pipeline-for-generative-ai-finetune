000100*//////////////////////////////////////////////////////////////
000200* COBOL DECLARATION FOR THE QUALITY REPORT WORK AREA
000300*    THIS IS NOT A DB2 TABLE -- KEPT IN THE DCLGEN BOX STYLE
000400*    SINCE W00-QUALITY FEEDS PRINT LINES THE SAME WAY A
000500*    FETCHED ROW ONCE DID ON THE ONLINE SIDE OF THE SHOP.
000600*    ( QR-TOTAL-RECORDS   DECIMAL(7,0),
000700*      QR-LEN-MIN         DECIMAL(5,0),
000800*      QR-LEN-MAX         DECIMAL(5,0),
000900*      QR-LEN-AVG         DECIMAL(5,2),
001000*      QR-LEN-MEDIAN      DECIMAL(5,0),
001100*      QR-VALID-COUNT     DECIMAL(7,0),
001200*      QR-INVALID-COUNT   DECIMAL(7,0),
001300*      QR-VALIDITY-RATE   DECIMAL(5,4),
001400*      QR-DUP-COUNT       DECIMAL(7,0),
001500*      QR-UNIQUE-COUNT    DECIMAL(7,0) )
001600*--------------------------------------------------------------
001700 01  DCLQLYRPT.
001800     10  QR-TOTAL-RECORDS      PIC 9(07)     VALUE ZEROS.
001900     10  QR-LEN-MIN            PIC 9(05)     VALUE ZEROS.
002000     10  QR-LEN-MAX            PIC 9(05)     VALUE ZEROS.
002100     10  QR-LEN-AVG            PIC 9(05)V99  VALUE ZEROS.
002200     10  QR-LEN-MEDIAN         PIC 9(05)     VALUE ZEROS.
002300     10  QR-VALID-COUNT        PIC 9(07)     VALUE ZEROS.
002400     10  QR-INVALID-COUNT      PIC 9(07)     VALUE ZEROS.
002500     10  QR-VALIDITY-RATE      PIC 9V9(04)   VALUE ZEROS.
002600     10  QR-DUP-COUNT          PIC 9(07)     VALUE ZEROS.
002700     10  QR-UNIQUE-COUNT       PIC 9(07)     VALUE ZEROS.
002800     10  FILLER                PIC X(10)     VALUE SPACES.
002900*//////////////////////////////////////////////////////////////
