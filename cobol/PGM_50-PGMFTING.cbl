000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFTING.
000300 AUTHOR. R.T.HOLLAND.
000400 INSTALLATION. SYSTEMS DEVELOPMENT - BATCH UNIT.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*    PGMFTING                                                *
001000*    =======                                                 *
001100*    FINE-TUNING DATASET PREP - STAGE 1 OF 3.                *
001200*    INGESTS THE RAW TRAINING RECORDS, SCRUBS EACH TEXT      *
001300*    FIELD, DROPS RECORDS THAT FAIL THE LENGTH RULE, DROPS   *
001400*    DUPLICATES AND RECORDS MISSING A REQUIRED FIELD, AND    *
001500*    CARRIES THE SURVIVORS FORWARD TO PGMFTTRN ON DDCLNWRK.  *
001600*    STARTS THE RUNNING COUNTS RECORD ON DDCNTWK AND OPENS   *
001700*    THE SHARED PRINT REPORT ON DDRPTOUT.                    *
001800*                                                             *
001900*    THIS PROGRAM IS STEP 1 OF THE JOB STREAM PGMFTING /     *
002000*    PGMFTTRN / PGMFTSPL.  IT DOES NOT TOUCH THE TRANSFORM    *
002100*    OR SPLIT LOGIC AT ALL - THOSE BELONG TO THE LATER STEPS *
002200*    AND SHOULD NOT BE DUPLICATED BACK IN HERE JUST BECAUSE   *
002300*    IT WOULD SAVE A FILE.  KEEP THE THREE STEPS SEPARATE SO  *
002400*    A BAD RUN IN ONE STEP DOES NOT FORCE A RERUN OF THE      *
002500*    WHOLE JOB.                                               *
002600***************************************************************
002700*    CHANGE LOG
002800*    ----------
002900*    03/11/1991 RTH 00000  ORIGINAL PROGRAM, REPLACES THE
003000*                          MANUAL SPREADSHEET SCRUB THAT
003100*                          TRAINING DATA PREP USED TO RUN.
003200*    09/22/1992 RTH 00114  ADDED THE REQUIRED-FIELD FILTER
003300*                          AFTER TWO BAD LOADS GOT THROUGH
003400*                          WITH BLANK RESPONSE TEXT.
003500*    04/04/1994 LMK 00233  RAISED THE DEDUP TABLE FROM 1000
003600*                          TO 2000 ENTRIES - OVERFLOWED ON
003700*                          THE APRIL CORPUS RUN.
003800*    01/18/1996 LMK 00301  REWORKED THE SCRUB LOGIC TO DROP
003900*                          CHARACTERS BEFORE THE FINAL TRIM
004000*                          SO TRAILING PUNCTUATION DOES NOT
004100*                          LEAVE A HANGING SPACE.
004200*    11/06/1997 DJP 00358  CORRECTED MIN-LENGTH COMPARE - WAS
004300*                          COMPARING THE UNTRIMMED FIELD.
004400*    07/13/1998 DJP 00402  YEAR 2000 REVIEW - NO DATE FIELDS
004500*                          IN THIS PROGRAM, RAW-LINE-NO AND
004600*                          ALL COUNTERS ARE PLAIN COUNTS.
004700*                          NO CHANGE REQUIRED.                    CR1998
004800*    02/09/1999 DJP 00403  CONFIRMED Y2K SIGN-OFF WITH QA.        CR1998
004900*    06/02/2001 SNT 00447  SPLIT THE OLD MONOLITHIC SCRUB
005000*                          PROGRAM INTO THIS THREE-STEP JOB
005100*                          STREAM (ING / TRN / SPL) SO A
005200*                          BAD TRANSFORM STEP NO LONGER
005300*                          FORCES A FULL RERUN FROM RAW.
005400*    08/15/2003 SNT 00502  ADDED THE DEDUP-TABLE-FULL WARNING
005500*                          MESSAGE - SILENT OVERFLOW WAS
005600*                          MISSED ON THE JULY RUN.
005700***************************************************************
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100*    NO SPECIAL CLASS TESTS OR UPSI SWITCHES ARE NEEDED FOR
006200*    THIS STEP - THE PRINTER CONTROL BYTE IS THE ONLY REASON
006300*    SPECIAL-NAMES IS CODED AT ALL.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    RAW-INPUT IS THE SOURCE TRAINING FILE, ONE FIXED RECORD
006900*    PER CANDIDATE EXAMPLE.  SEE CPRAWREC FOR THE LAYOUT.
007000     SELECT RAW-INPUT   ASSIGN DDRAWIN
007100     FILE STATUS IS FS-RAWIN.
007200*    WRKCLN-OUT CARRIES THE SURVIVORS OF THE CLEAN/DEDUP/
007300*    REQUIRED-FIELD PASS FORWARD TO PGMFTTRN.  SAME LAYOUT
007400*    AS RAW-INPUT - ONLY THE CONTENTS OF THE TEXT FIELDS
007500*    CHANGE, THE RECORD SHAPE DOES NOT.
007600     SELECT WRKCLN-OUT  ASSIGN DDCLNWRK
007700     FILE STATUS IS FS-CLNWRK.
007800*    CNTWK-OUT IS THE ONE-RECORD RUNNING COUNTS FILE PASSED
007900*    STEP TO STEP.  THIS PROGRAM IS THE FIRST WRITER OF IT.
008000     SELECT CNTWK-OUT   ASSIGN DDCNTWK
008100     FILE STATUS IS FS-CNTWK.
008200*    RPT-OUT IS THE ONE PRINT REPORT SHARED BY ALL THREE
008300*    STEPS.  THIS PROGRAM OPENS IT FRESH; THE LATER STEPS
008400*    REOPEN IT EXTEND AND ADD THEIR OWN LINES TO IT.
008500     SELECT RPT-OUT     ASSIGN DDRPTOUT
008600     FILE STATUS IS FS-RPTOUT.
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800 DATA DIVISION.
008900 FILE SECTION.
009000*    RAW-INPUT / WRKCLN-OUT FD RECORDS ARE BARE 610-BYTE
009100*    BUFFERS.  THE REAL FIELD BREAKDOWN LIVES IN WS-REC-RAWREC
009200*    (COPY CPRAWREC BELOW) AND IS MOVED IN/OUT WITH READ...
009300*    INTO AND WRITE...FROM - THIS SHOP HAS ALWAYS KEPT THE FD
009400*    RECORD DUMB AND PUT THE STRUCTURE IN WORKING-STORAGE.
009500 FD  RAW-INPUT
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-RAWIN             PIC X(610).
009900 FD  WRKCLN-OUT
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-CLNWRK            PIC X(610).
010300*    CNTWK-OUT IS 56 BYTES - SEE CPPIPSUM FOR THE FIELD LIST.
010400 FD  CNTWK-OUT
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700 01  REG-CNTWK             PIC X(56).
010800*    RPT-OUT IS A STANDARD 132-BYTE PRINT LINE (132 TO LEAVE
010900*    ROOM FOR CARRIAGE CONTROL ON OLD PRINTERS, EVEN THOUGH
011000*    WE ONLY EVER USE THE FIRST 130).
011100 FD  RPT-OUT
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-RPTOUT            PIC X(132).
011500 WORKING-STORAGE SECTION.
011600*=======================*
011700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011800*---- RECORD LAYOUTS BROUGHT IN FROM THE SHARED COPYBOOKS ----
011900*    WS-REC-RAWREC (CPRAWREC) IS THE ONE RECORD SHAPE SHARED
012000*    BY RAW-INPUT AND WRKCLN-OUT - INSTRUCTION/CONTEXT/
012100*    RESPONSE TEXT PLUS THE SOURCE LINE NUMBER.
012200*    WS-REC-PIPSUM (CPPIPSUM) IS THE RUNNING COUNTS RECORD -
012300*    THIS STEP ONLY FILLS IN THE FIRST TWO COUNTERS AND
012400*    ZEROES THE REST, SINCE TRANSFORM/VALIDATE/SPLIT HAVE NOT
012500*    RUN YET.
012600     COPY CPRAWREC.
012700     COPY CPPIPSUM.
012800*---- FILE STATUS ------------------------------------------
012900*    ONE TWO-BYTE STATUS PER FILE, CHECKED RIGHT AFTER EACH
013000*    OPEN/READ SO A BAD DD CARD FAILS THE STEP INSTEAD OF
013100*    RUNNING TO COMPLETION ON GARBAGE.
013200 77  FS-RAWIN                PIC XX       VALUE SPACES.
013300 77  FS-CLNWRK                PIC XX       VALUE SPACES.
013400 77  FS-CNTWK                 PIC XX       VALUE SPACES.
013500 77  FS-RPTOUT                PIC XX       VALUE SPACES.
013600*    END-OF-FILE SWITCH FOR THE MAIN READ LOOP.
013700 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
013800     88  WS-FIN-LECTURA                    VALUE 'Y'.
013900     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
014000*---- CONFIGURED CONSTANTS (FIXED BATCH CONTRACT) -----------
014100*    THESE SIX VALUES ARE THE WHOLE "CONFIGURATION FILE" FOR
014200*    THIS JOB.  THERE IS NO PARM CARD AND NO CONTROL FILE TO
014300*    READ - THE CONTRACT IS FIXED AT COMPILE TIME, SO CHANGING
014400*    ANY OF THESE REQUIRES A RECOMPILE AND A NOTE IN THE
014500*    CHANGE LOG ABOVE, NOT A JCL OVERRIDE.
014600*    WS-MIN-LENGTH / WS-MAX-LENGTH - RULE 2 RETENTION WINDOW.
014700 77  WS-MIN-LENGTH            PIC 9(05)   COMP VALUE 10.
014800 77  WS-MAX-LENGTH            PIC 9(05)   COMP VALUE 200.
014900*    REQUIRED-FIELD FLAGS FOR RULE 4 - 'Y' MEANS THE FIELD
015000*    MUST HAVE SOME SCRUBBED TEXT LEFT OR THE RECORD IS
015100*    DROPPED.  CONTEXT IS OPTIONAL BY DEFAULT.
015200 77  WS-REQ-INSTR-FLAG        PIC X       VALUE 'Y'.
015300 77  WS-REQ-CONTEXT-FLAG      PIC X       VALUE 'N'.
015400 77  WS-REQ-RESPONS-FLAG      PIC X       VALUE 'Y'.
015500*    SIZE OF THE IN-MEMORY DEDUP TABLE - SEE THE 04/04/1994
015600*    CHANGE LOG ENTRY ABOVE FOR WHY THIS IS 2000 AND NOT 1000.
015700 77  WS-MAX-DUP-TBL           PIC 9(04)   COMP VALUE 2000.
015800*---- WORKING COUNTERS (COMP) --------------------------------
015900*    ONE COUNTER PER DISPOSITION SO THE STAGE 1/2 BANNER CAN
016000*    ACCOUNT FOR EVERY RECORD THAT CAME IN - READ, KEPT, OR
016100*    DROPPED FOR ONE OF THE THREE REASONS BELOW.
016200 77  WS-CONT-LEIDOS           PIC 9(07)   COMP VALUE ZERO.
016300 77  WS-CONT-RETENIDOS        PIC 9(07)   COMP VALUE ZERO.
016400 77  WS-CONT-FUERA-RANGO      PIC 9(07)   COMP VALUE ZERO.
016500 77  WS-CONT-DUPLICADOS       PIC 9(07)   COMP VALUE ZERO.
016600 77  WS-CONT-REQFALTA         PIC 9(07)   COMP VALUE ZERO.
016700 77  WS-CONT-FINAL            PIC 9(07)   COMP VALUE ZERO.
016800*    WS-DUP-TBL-IX IS HOW MANY KEYS ARE CURRENTLY STORED;
016900*    WS-TB-IDX IS THE SCRATCH SUBSCRIPT USED TO WALK THE
017000*    TABLE ON EVERY LOOKUP.  PLAIN COMP FIELDS, NOT INDEX-
017100*    NAMES - THIS SHOP HAS NEVER USED INDEXED BY ANYWHERE.
017200 77  WS-DUP-TBL-IX            PIC 9(04)   COMP VALUE ZERO.
017300 77  WS-TB-IDX                PIC 9(04)   COMP VALUE ZERO.
017400*    ONE-TIME WARNING SWITCH SO THE DEDUP-TABLE-FULL MESSAGE
017500*    PRINTS ONCE AND DOES NOT FLOOD THE JOB LOG.
017600 77  WS-DUP-TBL-WARN          PIC X            VALUE 'N'.
017700     88  WS-DUP-TBL-FULL                  VALUE 'Y'.
017800*---- RETENTION / DEDUP / REQUIRED-FIELD FLAGS ---------------
017900*    THREE YES/NO SWITCHES, ONE PER CLEANER RULE, SET FRESH
018000*    FOR EACH RECORD AND TESTED IMMEDIATELY AFTER.
018100 77  WS-RETIENE-FLAG          PIC X       VALUE 'N'.
018200     88  WS-SE-RETIENE                    VALUE 'Y'.
018300 77  WS-DUP-FLAG              PIC X       VALUE 'N'.
018400     88  WS-ES-DUPLICADO                  VALUE 'Y'.
018500 77  WS-REQ-FLAG              PIC X       VALUE 'N'.
018600     88  WS-REQ-CUMPLIDO                  VALUE 'Y'.
018700*---- LENGTH WORK FIELDS --------------------------------------
018800*    SCRUBBED LENGTH OF EACH OF THE THREE TEXT FIELDS, PLUS
018900*    TWO SCRATCH SUBSCRIPTS (WS-IX/WS-IX2) REUSED ACROSS ALL
019000*    OF THE SCRUB PARAGRAPHS BELOW.
019100 77  WS-LEN-INSTR             PIC 9(05)   COMP VALUE ZERO.
019200 77  WS-LEN-CONTXT            PIC 9(05)   COMP VALUE ZERO.
019300 77  WS-LEN-RESPON            PIC 9(05)   COMP VALUE ZERO.
019400 77  WS-LEN-OUT               PIC 9(05)   COMP VALUE ZERO.
019500 77  WS-IX                    PIC 9(05)   COMP VALUE ZERO.
019600 77  WS-IX2                   PIC 9(05)   COMP VALUE ZERO.
019700*---- TEXT SCRUB WORK AREA (CHAR-TABLE REDEFINITIONS) ---------
019800*    FOUR 200-BYTE SCRATCH FIELDS, EACH WITH A CHARACTER-
019900*    ARRAY REDEFINITION SO THE SCRUB PARAGRAPHS CAN ADDRESS
020000*    ONE BYTE AT A TIME.  -IN IS THE FIELD AS READ, -MID IS
020100*    AFTER WHITESPACE COLLAPSE, -STP IS AFTER THE CHARACTER-
020200*    SET STRIP, -OUT IS AFTER THE FINAL TRIM - ONE SCRATCH
020300*    BUFFER PER SCRUB STEP SO EACH STEP CAN BE TESTED ON ITS
020400*    OWN WITHOUT DISTURBING THE OTHERS' INPUT.
020500 01  WS-SCRUB-IN              PIC X(200)  VALUE SPACES.
020600 01  WS-SCRUB-IN-TBL REDEFINES WS-SCRUB-IN.
020700     05  WS-SCRUB-IN-CH       PIC X  OCCURS 200 TIMES.
020800 01  WS-SCRUB-MID             PIC X(200)  VALUE SPACES.
020900 01  WS-SCRUB-MID-TBL REDEFINES WS-SCRUB-MID.
021000     05  WS-SCRUB-MID-CH      PIC X  OCCURS 200 TIMES.
021100 01  WS-SCRUB-STP             PIC X(200)  VALUE SPACES.
021200 01  WS-SCRUB-STP-TBL REDEFINES WS-SCRUB-STP.
021300     05  WS-SCRUB-STP-CH      PIC X  OCCURS 200 TIMES.
021400 01  WS-SCRUB-OUT             PIC X(200)  VALUE SPACES.
021500 01  WS-SCRUB-OUT-TBL REDEFINES WS-SCRUB-OUT.
021600     05  WS-SCRUB-OUT-CH      PIC X  OCCURS 200 TIMES.
021700*    WS-LEN-MID/WS-LEN-STP ARE THE "HOW MANY BYTES ARE
021800*    ACTUALLY USED" COUNTERS FOR THE MID/STP SCRATCH FIELDS -
021900*    THE SCRUB NEVER CARES ABOUT TRAILING SPACES PAST THESE.
022000 77  WS-LEN-MID               PIC 9(05)   COMP VALUE ZERO.
022100 77  WS-LEN-STP               PIC 9(05)   COMP VALUE ZERO.
022200*    WS-PREV-SPACE REMEMBERS WHETHER THE LAST CHARACTER
022300*    COPIED WAS A SPACE SO RULE 1A CAN COLLAPSE RUNS OF
022400*    SPACES/TABS DOWN TO ONE SPACE.
022500 77  WS-PREV-SPACE            PIC X            VALUE 'Y'.
022600     88  WS-ANT-FUE-ESPACIO              VALUE 'Y'.
022700*    TAB CHARACTER, TESTED ALONGSIDE SPACE IN RULE 1A.
022800 77  WS-TAB-CHAR              PIC X            VALUE X'09'.
022900*---- DEDUP KEY TABLE (FIRST-SEEN-WINS, INPUT ORDER) ----------
023000*    ONE 600-BYTE KEY PER SURVIVING RECORD - THE THREE
023100*    SCRUBBED TEXT FIELDS CONCATENATED.  WALKED LINEARLY ON
023200*    EVERY LOOKUP; THIS IS A BATCH STEP RUN ONCE A DAY, NOT
023300*    AN ONLINE TRANSACTION, SO A LINEAR SCAN OVER AT MOST
023400*    2000 ENTRIES IS CHEAP ENOUGH NOT TO WORRY ABOUT.
023500 01  WS-TB-CLAVES.
023600     05  WS-TB-CLAVE  OCCURS 2000 TIMES
023700                      PIC X(600).
023800*    CURRENT RECORD'S CANDIDATE KEY, BUILT FRESH EACH TIME
023900*    BEFORE THE TABLE IS SEARCHED.
024000 77  WS-CLAVE-ACTUAL          PIC X(600)  VALUE SPACES.
024100*---- PRINT LINE FOR REPORT-OUTPUT -----------------------------
024200*    ONE 130-BYTE TEXT AREA PLUS A TWO-BYTE FILLER PAD TO
024300*    ROUND THE PRINT LINE TO THE SAME WIDTH AS THE OTHER
024400*    STEPS' PRINT LINES.
024500 01  IMP-REG-RPT.
024600     03  IMP-TEXTO            PIC X(130).
024700     03  FILLER               PIC X(02)  VALUE SPACES.
024800*    EDITED COUNT FIELD FOR THE BANNER LINES - COMMA-EDITED
024900*    SO LARGE CORPUS RUNS PRINT READABLY.
025000 77  WS-CUENTA-PRINT          PIC ZZZ,ZZ9.
025100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025300 PROCEDURE DIVISION.
025400*---- MAIN-PROGRAM - TOP-LEVEL DRIVER --------------------------
025500*    OPEN EVERYTHING, READ AND PROCESS UNTIL END OF FILE,
025600*    THEN CLOSE EVERYTHING AND PRINT THE BANNER.  THE SAME
025700*    THREE-STEP SHAPE (INICIO / PROCESO UNTIL EOF / FINAL) IS
025800*    USED BY ALL THREE PROGRAMS IN THIS JOB STREAM.
025900 MAIN-PROGRAM-I.
026000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
026100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026200                            UNTIL WS-FIN-LECTURA.
026300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026400 MAIN-PROGRAM-F. GOBACK.
026500*-----------------------------------------------------------
026600*---- 1000-INICIO - OPEN THE FOUR FILES FOR THIS STEP ----------
026700*    ANY OPEN FAILURE SETS THE END-OF-FILE SWITCH SO THE MAIN
026800*    LOOP NEVER STARTS - THE STEP STILL RUNS 9999-FINAL AND
026900*    CLOSES WHATEVER DID OPEN, BUT PROCESSES ZERO RECORDS.
027000 1000-INICIO-I.
027100     SET WS-NO-FIN-LECTURA TO TRUE.
027200*    RAW-INPUT - THE SOURCE FILE.  MUST EXIST AND OPEN CLEAN.
027300     OPEN INPUT  RAW-INPUT.
027400     IF FS-RAWIN IS NOT EQUAL '00'
027500        DISPLAY '* ERROR OPEN RAW-INPUT   = ' FS-RAWIN
027600        SET WS-FIN-LECTURA TO TRUE
027700     END-IF.
027800*    WRKCLN-OUT - THE CARRY-FORWARD FILE TO PGMFTTRN.
027900     OPEN OUTPUT WRKCLN-OUT.
028000     IF FS-CLNWRK IS NOT EQUAL '00'
028100        DISPLAY '* ERROR OPEN WRKCLN-OUT  = ' FS-CLNWRK
028200        SET WS-FIN-LECTURA TO TRUE
028300     END-IF.
028400*    CNTWK-OUT - FRESH RUNNING-COUNTS RECORD FOR THIS RUN.
028500     OPEN OUTPUT CNTWK-OUT.
028600     IF FS-CNTWK IS NOT EQUAL '00'
028700        DISPLAY '* ERROR OPEN CNTWK-OUT   = ' FS-CNTWK
028800        SET WS-FIN-LECTURA TO TRUE
028900     END-IF.
029000*    RPT-OUT - OPENED FRESH HERE; THE LATER STEPS EXTEND IT.
029100     OPEN OUTPUT RPT-OUT.
029200     IF FS-RPTOUT IS NOT EQUAL '00'
029300        DISPLAY '* ERROR OPEN RPT-OUT     = ' FS-RPTOUT
029400        SET WS-FIN-LECTURA TO TRUE
029500     END-IF.
029600 1000-INICIO-F. EXIT.
029700*-----------------------------------------------------------
029800*---- 2000-PROCESO - ONE PASS OF THE MAIN READ LOOP -------------
029900*    READ, THEN RUN THE RECORD THROUGH THE FOUR CLEANER RULES
030000*    IN ORDER - SCRUB, LENGTH RETENTION, DEDUP, REQUIRED FIELD.
030100*    EACH RULE CAN KNOCK THE RECORD OUT, SO THE LATER RULES
030200*    ONLY RUN IF THE EARLIER ONES DID NOT ALREADY DROP IT -
030300*    THERE IS NO POINT DEDUPING A RECORD THAT FAILED THE
030400*    LENGTH CHECK ALREADY.
030500 2000-PROCESO-I.
030600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
030700     IF NOT WS-FIN-LECTURA
030800        ADD 1 TO WS-CONT-LEIDOS
030900*       RULE 1 - SCRUB INSTRUCTION/CONTEXT/RESPONSE IN PLACE.
031000        PERFORM 2200-LIMPIA-I    THRU 2200-LIMPIA-F
031100*       RULE 2 - DROP IF NO FIELD LANDS IN THE LENGTH WINDOW.
031200        PERFORM 2300-RETIENE-I   THRU 2300-RETIENE-F
031300        IF WS-SE-RETIENE
031400*          RULE 3 - DROP IF THE SCRUBBED TEXT WAS SEEN BEFORE.
031500           PERFORM 2400-DUPLICA-I  THRU 2400-DUPLICA-F
031600           IF WS-ES-DUPLICADO
031700              ADD 1 TO WS-CONT-DUPLICADOS
031800           ELSE
031900*             RULE 4 - DROP IF A REQUIRED FIELD SCRUBBED BLANK.
032000              PERFORM 2450-REQUERID-I THRU 2450-REQUERID-F
032100              IF WS-REQ-CUMPLIDO
032200*                SURVIVED ALL FOUR RULES - CARRY IT FORWARD.
032300                 WRITE REG-CLNWRK FROM WS-REC-RAWREC
032400                 ADD 1 TO WS-CONT-FINAL
032500              ELSE
032600                 ADD 1 TO WS-CONT-REQFALTA
032700              END-IF
032800           END-IF
032900        ELSE
033000           ADD 1 TO WS-CONT-FUERA-RANGO
033100        END-IF
033200     END-IF.
033300 2000-PROCESO-F. EXIT.
033400*-----------------------------------------------------------
033500*---- 2100-LEER - READ ONE RAW RECORD ---------------------------
033600*    FS-RAWIN '00' IS A NORMAL READ; '10' IS END OF FILE;
033700*    ANYTHING ELSE IS A BAD READ AND STOPS THE STEP THE SAME
033800*    WAY END OF FILE DOES, SINCE THERE IS NO RECOVERY FROM A
033900*    DAMAGED INPUT FILE MID-RUN.  RAW-LINE-NO IS STAMPED HERE,
034000*    NOT CARRIED ON THE INPUT FILE, SO IT ALWAYS MATCHES THE
034100*    ORDER THIS STEP ACTUALLY SAW THE RECORDS IN.
034200 2100-LEER-I.
034300     READ RAW-INPUT INTO WS-REC-RAWREC.
034400     EVALUATE FS-RAWIN
034500        WHEN '00'
034600           ADD 1 TO WS-CONT-RETENIDOS
034700           MOVE WS-CONT-RETENIDOS TO RAW-LINE-NO
034800        WHEN '10'
034900           SET WS-FIN-LECTURA TO TRUE
035000        WHEN OTHER
035100           DISPLAY '* ERROR READ RAW-INPUT = ' FS-RAWIN
035200           SET WS-FIN-LECTURA TO TRUE
035300     END-EVALUATE.
035400 2100-LEER-F. EXIT.
035500*---- CLEAN ALL THREE TEXT FIELDS OF THE CURRENT RECORD -----
035600*    RUNS THE SAME THREE-STEP SCRUB (COLLAPSE WHITESPACE,
035700*    STRIP DISALLOWED CHARACTERS, TRIM) OVER INSTRUCTION,
035800*    CONTEXT, AND RESPONSE IN TURN, USING ONE SHARED SET OF
035900*    SCRATCH FIELDS - THERE IS NO NEED FOR THREE COPIES OF
036000*    THE SCRUB LOGIC WHEN ONE WILL DO FOR ALL THREE FIELDS.
036100 2200-LIMPIA-I.
036200     MOVE RAW-INSTRUCTION TO WS-SCRUB-IN.
036300     PERFORM 2210-ESPACIOS-I THRU 2210-ESPACIOS-F.
036400     PERFORM 2220-CARACTER-I THRU 2220-CARACTER-F.
036500     PERFORM 2230-RECORTE-I  THRU 2230-RECORTE-F.
036600     MOVE WS-SCRUB-OUT    TO RAW-INSTRUCTION.
036700     MOVE WS-LEN-OUT      TO WS-LEN-INSTR.
036800     MOVE RAW-CONTEXT     TO WS-SCRUB-IN.
036900     PERFORM 2210-ESPACIOS-I THRU 2210-ESPACIOS-F.
037000     PERFORM 2220-CARACTER-I THRU 2220-CARACTER-F.
037100     PERFORM 2230-RECORTE-I  THRU 2230-RECORTE-F.
037200     MOVE WS-SCRUB-OUT    TO RAW-CONTEXT.
037300     MOVE WS-LEN-OUT      TO WS-LEN-CONTXT.
037400     MOVE RAW-RESPONSE    TO WS-SCRUB-IN.
037500     PERFORM 2210-ESPACIOS-I THRU 2210-ESPACIOS-F.
037600     PERFORM 2220-CARACTER-I THRU 2220-CARACTER-F.
037700     PERFORM 2230-RECORTE-I  THRU 2230-RECORTE-F.
037800     MOVE WS-SCRUB-OUT    TO RAW-RESPONSE.
037900     MOVE WS-LEN-OUT      TO WS-LEN-RESPON.
038000 2200-LIMPIA-F. EXIT.
038100*---- RULE 1A: COLLAPSE WHITESPACE RUNS INTO ONE SPACE -------
038200*    WALKS WS-SCRUB-IN ONE BYTE AT A TIME.  A RUN OF SPACES
038300*    OR TABS COLLAPSES TO A SINGLE SPACE IN WS-SCRUB-MID,
038400*    UNLESS IT IS LEADING WHITESPACE (WS-LEN-MID STILL ZERO),
038500*    WHICH IS DROPPED ENTIRELY RATHER THAN TURNED INTO A
038600*    LEADING SPACE.
038700 2210-ESPACIOS-I.
038800     MOVE SPACES TO WS-SCRUB-MID.
038900     MOVE ZERO   TO WS-LEN-MID.
039000     SET WS-ANT-FUE-ESPACIO TO TRUE.
039100     PERFORM 2211-ESPAC-CHR-I THRU 2211-ESPAC-CHR-F
039200        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 200.
039300 2210-ESPACIOS-F. EXIT.
039400*    ONE CHARACTER OF THE WHITESPACE-COLLAPSE PASS.
039500 2211-ESPAC-CHR-I.
039600     IF WS-SCRUB-IN-CH (WS-IX) = SPACE
039700           OR WS-SCRUB-IN-CH (WS-IX) = WS-TAB-CHAR
039800        IF NOT WS-ANT-FUE-ESPACIO AND WS-LEN-MID > 0
039900           ADD 1 TO WS-LEN-MID
040000           MOVE SPACE TO WS-SCRUB-MID-CH (WS-LEN-MID)
040100        END-IF
040200        SET WS-ANT-FUE-ESPACIO TO TRUE
040300     ELSE
040400        ADD 1 TO WS-LEN-MID
040500        MOVE WS-SCRUB-IN-CH (WS-IX) TO WS-SCRUB-MID-CH (WS-LEN-MID)
040600        MOVE 'N' TO WS-PREV-SPACE
040700     END-IF.
040800 2211-ESPAC-CHR-F. EXIT.
040900*---- RULE 1B: DROP CHARACTERS OUTSIDE THE ALLOWED SET -------
041000*    KEEPS LETTERS, DIGITS, SPACE, AND THE FIXED PUNCTUATION
041100*    SET BELOW; ANYTHING ELSE (CONTROL CHARACTERS, SYMBOLS
041200*    NOT ON THE LIST) IS SILENTLY DROPPED, NOT REPLACED WITH
041300*    A SPACE - DROPPING RATHER THAN SUBSTITUTING AVOIDS
041400*    REINTRODUCING THE EXTRA SPACES RULE 1A JUST REMOVED.
041500 2220-CARACTER-I.
041600     MOVE SPACES TO WS-SCRUB-STP.
041700     MOVE ZERO   TO WS-LEN-STP.
041800     PERFORM 2221-CARAC-CHR-I THRU 2221-CARAC-CHR-F
041900        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LEN-MID.
042000 2220-CARACTER-F. EXIT.
042100*    ONE CHARACTER OF THE ALLOWED-SET FILTER.  THE LIST BELOW
042200*    IS THE WHOLE ALLOWED PUNCTUATION SET FOR THIS JOB - ADD
042300*    TO IT HERE AND NOWHERE ELSE IF A FUTURE CORPUS NEEDS
042400*    ANOTHER CHARACTER LET THROUGH.
042500 2221-CARAC-CHR-I.
042600     IF WS-SCRUB-MID-CH (WS-IX) IS ALPHABETIC
042700           OR WS-SCRUB-MID-CH (WS-IX) IS NUMERIC
042800           OR WS-SCRUB-MID-CH (WS-IX) = SPACE
042900           OR WS-SCRUB-MID-CH (WS-IX) = '_'
043000           OR WS-SCRUB-MID-CH (WS-IX) = '.'
043100           OR WS-SCRUB-MID-CH (WS-IX) = ','
043200           OR WS-SCRUB-MID-CH (WS-IX) = '!'
043300           OR WS-SCRUB-MID-CH (WS-IX) = '?'
043400           OR WS-SCRUB-MID-CH (WS-IX) = ';'
043500           OR WS-SCRUB-MID-CH (WS-IX) = ':'
043600           OR WS-SCRUB-MID-CH (WS-IX) = '-'
043700           OR WS-SCRUB-MID-CH (WS-IX) = '('
043800           OR WS-SCRUB-MID-CH (WS-IX) = ')'
043900        ADD 1 TO WS-LEN-STP
044000        MOVE WS-SCRUB-MID-CH (WS-IX) TO WS-SCRUB-STP-CH (WS-LEN-STP)
044100     END-IF.
044200 2221-CARAC-CHR-F. EXIT.
044300*---- RULE 1C: TRIM LEADING AND TRAILING SPACES ---------------
044400*    FINDS THE FIRST AND LAST NON-SPACE POSITIONS IN
044500*    WS-SCRUB-STP AND COPIES ONLY THAT SPAN ACROSS TO
044600*    WS-SCRUB-OUT.  A FIELD THAT SCRUBBED DOWN TO ALL SPACES
044700*    (WS-LEN-STP = 0, OR WS-IX2 ENDS UP BEFORE WS-IX) LEAVES
044800*    WS-SCRUB-OUT BLANK AND WS-LEN-OUT AT ZERO - THIS IS THE
044900*    07/13/1998 FIX NOTED ABOVE, DONE AFTER THIS TRIM RATHER
045000*    THAN ON THE UNTRIMMED FIELD.
045100 2230-RECORTE-I.
045200     MOVE SPACES TO WS-SCRUB-OUT.
045300     MOVE ZERO   TO WS-LEN-OUT.
045400     MOVE ZERO   TO WS-IX.
045500     MOVE ZERO   TO WS-IX2.
045600     IF WS-LEN-STP > 0
045700        PERFORM 2231-HALLAR-INI-I THRU 2231-HALLAR-INI-F
045800           VARYING WS-IX FROM 1 BY 1
045900           UNTIL WS-IX > WS-LEN-STP
046000              OR WS-SCRUB-STP-CH (WS-IX) NOT = SPACE
046100        PERFORM 2232-HALLAR-FIN-I THRU 2232-HALLAR-FIN-F
046200           VARYING WS-IX2 FROM WS-LEN-STP BY -1
046300           UNTIL WS-IX2 < 1
046400              OR WS-SCRUB-STP-CH (WS-IX2) NOT = SPACE
046500        IF WS-IX2 >= WS-IX
046600           PERFORM 2233-COPIAR-I THRU 2233-COPIAR-F
046700              VARYING WS-IX FROM WS-IX BY 1 UNTIL WS-IX > WS-IX2
046800        END-IF
046900     END-IF.
047000 2230-RECORTE-F. EXIT.
047100*    SCAN-FORWARD STEP OF THE TRIM - THE PERFORM VARYING
047200*    CLAUSE DOES ALL THE WORK, THIS PARAGRAPH HAS NOTHING
047300*    LEFT TO DO BUT STOP.
047400 2231-HALLAR-INI-I.
047500     CONTINUE.
047600 2231-HALLAR-INI-F. EXIT.
047700*    SCAN-BACKWARD STEP OF THE TRIM - SAME IDEA AS ABOVE,
047800*    RUNNING FROM THE LAST BYTE TOWARD THE FRONT.
047900 2232-HALLAR-FIN-I.
048000     CONTINUE.
048100 2232-HALLAR-FIN-F. EXIT.
048200*    COPIES ONE BYTE OF THE TRIMMED SPAN INTO WS-SCRUB-OUT.
048300 2233-COPIAR-I.
048400     ADD 1 TO WS-LEN-OUT.
048500     MOVE WS-SCRUB-STP-CH (WS-IX) TO WS-SCRUB-OUT-CH (WS-LEN-OUT).
048600 2233-COPIAR-F. EXIT.
048700*---- RULE 2: LENGTH-BASED RETENTION (ANY FIELD IN RANGE) ----
048800*    THE RECORD IS KEPT IF *ANY ONE* OF THE THREE SCRUBBED
048900*    FIELDS FALLS BETWEEN WS-MIN-LENGTH AND WS-MAX-LENGTH
049000*    INCLUSIVE - IT DOES NOT HAVE TO BE ALL THREE.  A RECORD
049100*    WHOSE INSTRUCTION IS TOO SHORT BUT WHOSE RESPONSE IS IN
049200*    RANGE STILL PASSES THIS RULE.
049300 2300-RETIENE-I.
049400     MOVE 'N' TO WS-RETIENE-FLAG.
049500     IF (WS-LEN-INSTR  >= WS-MIN-LENGTH AND
049600         WS-LEN-INSTR  <= WS-MAX-LENGTH)
049700        OR
049800        (WS-LEN-CONTXT >= WS-MIN-LENGTH AND
049900         WS-LEN-CONTXT <= WS-MAX-LENGTH)
050000        OR
050100        (WS-LEN-RESPON >= WS-MIN-LENGTH AND
050200         WS-LEN-RESPON <= WS-MAX-LENGTH)
050300        MOVE 'Y' TO WS-RETIENE-FLAG
050400     END-IF.
050500 2300-RETIENE-F. EXIT.
050600*---- RULE 3: DUPLICATE KEY = CONCATENATED TEXT FIELDS -------
050700*    THE DEDUP KEY IS THE THREE SCRUBBED TEXT FIELDS LAID
050800*    SIDE BY SIDE, 200 BYTES EACH - NOT A HASH, JUST THE RAW
050900*    TEXT, SINCE 600 BYTES IS SMALL ENOUGH TO COMPARE DIRECTLY
051000*    AND A HASH WOULD ONLY ADD A COLLISION RISK FOR NO REAL
051100*    SAVINGS AT THIS VOLUME.  FIRST-SEEN WINS - IF THE KEY IS
051200*    ALREADY IN THE TABLE THE RECORD IS MARKED A DUPLICATE
051300*    AND NOT ADDED AGAIN.
051400 2400-DUPLICA-I.
051500     MOVE SPACES TO WS-CLAVE-ACTUAL.
051600     MOVE RAW-INSTRUCTION TO WS-CLAVE-ACTUAL (1:200).
051700     MOVE RAW-CONTEXT     TO WS-CLAVE-ACTUAL (201:200).
051800     MOVE RAW-RESPONSE    TO WS-CLAVE-ACTUAL (401:200).
051900     MOVE 'N' TO WS-DUP-FLAG.
052000     PERFORM 2410-BUSCAR-I THRU 2410-BUSCAR-F
052100        VARYING WS-TB-IDX FROM 1 BY 1
052200        UNTIL WS-TB-IDX > WS-DUP-TBL-IX
052300           OR WS-ES-DUPLICADO.
052400     IF NOT WS-ES-DUPLICADO
052500        IF WS-DUP-TBL-IX < WS-MAX-DUP-TBL
052600           ADD 1 TO WS-DUP-TBL-IX
052700           MOVE WS-CLAVE-ACTUAL TO WS-TB-CLAVE (WS-DUP-TBL-IX)
052800        ELSE
052900*          TABLE IS FULL - THE RECORD STILL PASSES (IT IS NOT
053000*          A DUPLICATE OF ANYTHING WE HAVE ROOM TO REMEMBER)
053100*          BUT WE CANNOT TRACK IT FOR FUTURE COMPARISONS, SO
053200*          WARN ONCE.  SEE THE 08/15/2003 CHANGE LOG ENTRY -
053300*          A SILENT OVERFLOW WAS MISSED BEFORE THIS WAS ADDED.
053400           IF NOT WS-DUP-TBL-FULL
053500              DISPLAY '* WARNING - DEDUP TABLE FULL AT '
053600                      WS-MAX-DUP-TBL ' ENTRIES'
053700              SET WS-DUP-TBL-FULL TO TRUE
053800           END-IF
053900        END-IF
054000     END-IF.
054100 2400-DUPLICA-F. EXIT.
054200*    ONE TABLE-ENTRY COMPARE OF THE LINEAR DUPLICATE SEARCH.
054300 2410-BUSCAR-I.
054400     IF WS-TB-CLAVE (WS-TB-IDX) = WS-CLAVE-ACTUAL
054500        SET WS-ES-DUPLICADO TO TRUE
054600     END-IF.
054700 2410-BUSCAR-F. EXIT.
054800*---- RULE 4: REQUIRED-FIELD FILTER ----------------------------
054900*    FOR EACH FIELD FLAGGED REQUIRED ABOVE (INSTRUCTION AND
055000*    RESPONSE BY DEFAULT), A SCRUBBED LENGTH OF ZERO FAILS
055100*    THE RECORD.  CONTEXT IS NOT REQUIRED BY DEFAULT SO A
055200*    BLANK CONTEXT NEVER TRIPS THIS RULE UNLESS THE FLAG
055300*    ABOVE IS CHANGED.
055400 2450-REQUERID-I.
055500     SET WS-REQ-CUMPLIDO TO TRUE.
055600     IF WS-REQ-INSTR-FLAG = 'Y' AND WS-LEN-INSTR = ZERO
055700        MOVE 'N' TO WS-REQ-FLAG
055800     END-IF.
055900     IF WS-REQ-CONTEXT-FLAG = 'Y' AND WS-LEN-CONTXT = ZERO
056000        MOVE 'N' TO WS-REQ-FLAG
056100     END-IF.
056200     IF WS-REQ-RESPONS-FLAG = 'Y' AND WS-LEN-RESPON = ZERO
056300        MOVE 'N' TO WS-REQ-FLAG
056400     END-IF.
056500 2450-REQUERID-F. EXIT.
056600*-----------------------------------------------------------
056700*---- 9999-FINAL - CLOSE OUT THE STEP AND HAND OFF COUNTS ------
056800*    CLOSES THE INPUT AND THE WORK FILE FIRST, THEN WRITES
056900*    THE RUNNING COUNTS RECORD WITH THIS STEP'S TWO TOTALS
057000*    FILLED IN AND THE LATER-STEP TOTALS ZEROED (THEY HAVE
057100*    NOT HAPPENED YET), THEN PRINTS THE BANNER AND CLOSES
057200*    THE REPORT LAST SO THE BANNER LINES ACTUALLY LAND IN IT.
057300 9999-FINAL-I.
057400     CLOSE RAW-INPUT.
057500     CLOSE WRKCLN-OUT.
057600*    THIS STEP ONLY OWNS THE FIRST TWO COUNTERS OF THE
057700*    RUNNING-COUNTS RECORD - EVERYTHING FROM TRANSFORM ON IS
057800*    ZEROED HERE SO A PARTIAL RECORD NEVER LOOKS FINISHED IF
057900*    THE JOB STOPS BEFORE PGMFTTRN RUNS.
058000     MOVE WS-CONT-LEIDOS     TO SUM-LOADED.
058100     MOVE WS-CONT-FINAL      TO SUM-AFTER-CLEAN.
058200     MOVE ZERO               TO SUM-TRANSFORMED.
058300     MOVE ZERO               TO SUM-VALID.
058400     MOVE ZERO               TO SUM-INVALID.
058500     MOVE ZERO               TO SUM-TRAIN.
058600     MOVE ZERO               TO SUM-VAL.
058700     WRITE REG-CNTWK FROM WS-REC-PIPSUM.
058800     CLOSE CNTWK-OUT.
058900     PERFORM 7000-BANNER-I THRU 7000-BANNER-F.
059000     CLOSE RPT-OUT.
059100 9999-FINAL-F. EXIT.
059200*---- STAGE 1 AND 2 BANNER LINES ON THE SHARED REPORT ---------
059300*    PRINTS THE JOB TITLE FOLLOWED BY ONE LINE FOR THE RAW
059400*    COUNT, ONE FOR THE SURVIVOR COUNT, AND ONE PER DROP
059500*    REASON - LENGTH, DUPLICATE, REQUIRED FIELD.  THE LATER
059600*    STEPS ADD MORE LINES TO THIS SAME REPORT IN EXTEND MODE.
059700 7000-BANNER-I.
059800*    TITLE LINE - PRINTED ONCE, NO COUNT TO EDIT.
059900     MOVE SPACES TO IMP-REG-RPT.
060000     MOVE 'FINE-TUNING DATASET PREP - RUN REPORT' TO IMP-TEXTO.
060100     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
060200*    STAGE 1 LINE - RAW RECORDS READ FROM DDRAWIN.
060300     MOVE SPACES TO IMP-REG-RPT.
060400     MOVE WS-CONT-LEIDOS TO WS-CUENTA-PRINT.
060500     STRING 'STAGE 1: INGESTION        COUNT = '
060600            DELIMITED BY SIZE
060700            WS-CUENTA-PRINT DELIMITED BY SIZE
060800            INTO IMP-TEXTO.
060900     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
061000*    STAGE 2 LINE - SURVIVORS OF ALL FOUR CLEANER RULES.
061100     MOVE SPACES TO IMP-REG-RPT.
061200     MOVE WS-CONT-FINAL TO WS-CUENTA-PRINT.
061300     STRING 'STAGE 2: CLEAN/DEDUP/REQ. COUNT = '
061400            DELIMITED BY SIZE
061500            WS-CUENTA-PRINT DELIMITED BY SIZE
061600            INTO IMP-TEXTO.
061700     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
061800*    DROP BREAKOUT - RULE 2 (LENGTH WINDOW).
061900     MOVE SPACES TO IMP-REG-RPT.
062000     MOVE WS-CONT-FUERA-RANGO TO WS-CUENTA-PRINT.
062100     STRING '  DROPPED - LENGTH OUT OF RANGE = '
062200            DELIMITED BY SIZE
062300            WS-CUENTA-PRINT DELIMITED BY SIZE
062400            INTO IMP-TEXTO.
062500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
062600*    DROP BREAKOUT - RULE 3 (DUPLICATE TEXT).
062700     MOVE SPACES TO IMP-REG-RPT.
062800     MOVE WS-CONT-DUPLICADOS TO WS-CUENTA-PRINT.
062900     STRING '  DROPPED - DUPLICATE            = '
063000            DELIMITED BY SIZE
063100            WS-CUENTA-PRINT DELIMITED BY SIZE
063200            INTO IMP-TEXTO.
063300     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
063400*    DROP BREAKOUT - RULE 4 (REQUIRED FIELD BLANK).
063500     MOVE SPACES TO IMP-REG-RPT.
063600     MOVE WS-CONT-REQFALTA TO WS-CUENTA-PRINT.
063700     STRING '  DROPPED - REQUIRED FIELD BLANK = '
063800            DELIMITED BY SIZE
063900            WS-CUENTA-PRINT DELIMITED BY SIZE
064000            INTO IMP-TEXTO.
064100     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
064200 7000-BANNER-F. EXIT.
