000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFTSPL.
000300 AUTHOR. S.N.TANAKA.
000400 INSTALLATION. SYSTEMS DEVELOPMENT - BATCH UNIT.
000500 DATE-WRITTEN. 03/25/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*    PGMFTSPL                                                *
001000*    =======                                                 *
001100*    FINE-TUNING DATASET PREP - STAGE 3 OF 3.                *
001200*    READS THE VALID TRANSFORMED RECORDS LEFT BY PGMFTTRN ON *
001300*    DDVALWRK AND SPLITS THEM, IN INPUT ORDER, INTO A         *
001400*    TRAINING SET (DDTRNOUT) AND A VALIDATION SET (DDVALOUT) *
001500*    ACCORDING TO THE CONFIGURED SPLIT RATIOS.  CLOSES OUT   *
001600*    THE COUNTS CARRY-FORWARD RECORD AND PRINTS THE FINAL    *
001700*    PIPELINE SUMMARY BLOCK ON THE SHARED PRINT REPORT.      *
001800*                                                              *
001900*    THE SPLIT IS POSITIONAL, NOT RANDOM - RECORD 1 THROUGH   *
002000*    THE TRAINING COUNT GOES TO DDTRNOUT, THE NEXT BLOCK      *
002100*    GOES TO DDVALOUT, AND ANYTHING LEFT OVER PAST BOTH       *
002200*    BOUNDS (ONLY POSSIBLE WHEN THE TWO RATIOS DO NOT SUM TO  *
002300*    EXACTLY 1.00) IS DROPPED AND COUNTED SEPARATELY.  IF A   *
002400*    RANDOM SPLIT IS EVER WANTED, UPSTREAM SHUFFLING OF       *
002500*    DDVALWRK BEFORE THIS STEP RUNS IS THE PLACE TO DO IT -   *
002600*    THIS PROGRAM DELIBERATELY STAYS DETERMINISTIC.           *
002700***************************************************************
002800*    CHANGE LOG
002900*    ----------
003000*    03/25/1991 SNT 00000  ORIGINAL PROGRAM.
003100*    09/22/1992 SNT 00116  CORRECTED THE VALIDATION-SET UPPER
003200*                          BOUND - WAS LETTING ONE EXTRA
003300*                          RECORD THROUGH WHEN THE SPLIT
003400*                          DIDN'T DIVIDE EVENLY.
003500*    04/04/1994 LMK 00235  CONFIRMED TRUNCATION (NOT ROUNDING)
003600*                          ON BOTH SPLIT COUNTS PER THE
003700*                          TRAINING DATA STANDARDS MEMO.
003800*    01/18/1996 RTH 00303  NO CHANGE - REVIEWED WITH PGMFTTRN
003900*                          MEDIAN FIX, THIS PROGRAM UNAFFECTED.
004000*    11/06/1997 DJP 00360  NO CHANGE REQUIRED.
004100*    07/13/1998 DJP 00406  YEAR 2000 REVIEW - NO DATE FIELDS
004200*                          IN THIS PROGRAM.  NO CHANGE
004300*                          REQUIRED.                              CR1998
004400*    02/09/1999 DJP 00407  CONFIRMED Y2K SIGN-OFF WITH QA.        CR1998
004500*    06/02/2001 SNT 00449  SPLIT OUT OF THE OLD MONOLITHIC
004600*                          SCRUB PROGRAM - SEE PGMFTING AND
004700*                          PGMFTTRN.
004800*    08/15/2003 SNT 00504  ADDED THE DROPPED-RECORD COUNT TO
004900*                          THE STAGE 5 BANNER - AUDIT ASKED
005000*                          WHERE THE REMAINDER WENT.
005100*    11/19/2003 SNT 00512  COMMENT PASS ONLY - SAME WALK-THROUGH
005200*                          AS PGMFTTRN, WRITTEN UP WHILE IT WAS
005300*                          STILL FRESH.
005400***************************************************************
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*    SAME TOP-OF-FORM CHANNEL AS THE OTHER TWO STAGES - KEEPS
005900*    THE COMBINED PRINT REPORT'S PAGE BREAKS CONSISTENT.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    WRKVAL-IN  - PGMFTTRN'S VALID, TRANSFORMED OUTPUT.  READ
006500*                 IN THE SAME ORDER IT WAS WRITTEN - THE SPLIT
006600*                 BOUNDARY DEPENDS ON THAT ORDER BEING STABLE.
006700     SELECT WRKVAL-IN   ASSIGN DDVALWRK
006800     FILE STATUS IS FS-VALWRK.
006900*    TRAIN-OUT  - THE TRAINING-SET OUTPUT, FIRST WS-TRAIN-CNT
007000*                 RECORDS IN INPUT ORDER.
007100     SELECT TRAIN-OUT   ASSIGN DDTRNOUT
007200     FILE STATUS IS FS-TRNOUT.
007300*    VAL-OUT    - THE VALIDATION-SET OUTPUT, THE NEXT BLOCK OF
007400*                 RECORDS AFTER THE TRAINING SET.
007500     SELECT VAL-OUT     ASSIGN DDVALOUT
007600     FILE STATUS IS FS-VALOUT.
007700*    CNTWK-FILE - THE RUNNING-COUNTS RECORD.  READ AT ENTRY TO
007800*                 PICK UP THE WHOLE PIPELINE'S TOTALS SO FAR,
007900*                 REWRITTEN AT EXIT AS THE FINAL, COMPLETE
008000*                 RECORD - NO STEP RUNS AFTER THIS ONE.
008100     SELECT CNTWK-FILE  ASSIGN DDCNTWK
008200     FILE STATUS IS FS-CNTWK.
008300*    RPT-OUT    - THE SHARED PRINT REPORT, EXTENDED ONE LAST
008400*                 TIME TO ADD THE STAGE 5 BANNER AND THE
008500*                 PIPELINE SUMMARY BLOCK AT THE VERY BOTTOM.
008600     SELECT RPT-OUT     ASSIGN DDRPTOUT
008700     FILE STATUS IS FS-RPTOUT.
008800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100*    ALL FOUR DATA FDS BELOW SHARE THE SAME 1304-BYTE WIDTH AS
009200*    CPTRNREC - TRAIN-OUT AND VAL-OUT ARE EXACT COPIES OF
009300*    WHATEVER WRKVAL-IN HANDED THIS STEP, JUST ROUTED TO ONE
009400*    FILE OR THE OTHER.  NOTHING IN THE RECORD ITSELF CHANGES.
009500 FD  WRKVAL-IN
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-VALWRK            PIC X(1304).
009900 FD  TRAIN-OUT
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-TRNOUT            PIC X(1304).
010300 FD  VAL-OUT
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-VALOUT            PIC X(1304).
010700 FD  CNTWK-FILE
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  REG-CNTWK             PIC X(56).
011100 FD  RPT-OUT
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-RPTOUT            PIC X(132).
011500 WORKING-STORAGE SECTION.
011600*=======================*
011700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011800*---- RECORD LAYOUTS BROUGHT IN FROM THE SHARED COPYBOOKS ----
011900*    CPTRNREC - SAME TRANSFORMED-RECORD SHAPE PGMFTTRN WROTE;
012000*               THIS STEP NEVER LOOKS INSIDE IT, ONLY COUNTS
012100*               AND ROUTES WHOLE RECORDS.
012200     COPY CPTRNREC.
012300*    CPPIPSUM - THE RUNNING-COUNTS RECORD.  THIS IS THE LAST
012400*               STEP TO TOUCH IT, SO THE SUM-TRAIN AND SUM-VAL
012500*               FIELDS ARE FILLED IN HERE FOR THE FIRST TIME.
012600     COPY CPPIPSUM.
012700*    FLAT VIEW OF THE COUNTS CARRY-FORWARD RECORD - USED FOR THE
012800*    ONE-SHOT JOB-LOG DISPLAY OF THE COUNTS THIS STAGE INHERITED.
012900 01  WS-REC-PIPSUM-ALT REDEFINES WS-REC-PIPSUM
013000                        PIC X(56).
013100*---- FILE STATUS ---------------------------------------------
013200*    ONE 2-BYTE STATUS PER FILE, CHECKED AFTER EVERY OPEN/READ.
013300 77  FS-VALWRK                PIC XX       VALUE SPACES.
013400 77  FS-TRNOUT                PIC XX       VALUE SPACES.
013500 77  FS-VALOUT                PIC XX       VALUE SPACES.
013600 77  FS-CNTWK                 PIC XX       VALUE SPACES.
013700 77  FS-RPTOUT                PIC XX       VALUE SPACES.
013800 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
013900     88  WS-FIN-LECTURA                    VALUE 'Y'.
014000     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
014100*---- CONFIGURED SPLIT RATIOS (FIXED BATCH CONTRACT) ------------
014200*    80/20 TRAIN/VALIDATION IS THE STANDING CONTRACT FOR EVERY
014300*    DATASET THIS SHOP HAS BUILT SO FAR - CHANGE AND RECOMPILE
014400*    IF A FUTURE CORPUS NEEDS A DIFFERENT SPLIT.  THE TWO
014500*    VALUES DO NOT HAVE TO SUM TO EXACTLY 1.00; SEE THE
014600*    "DROPPED" BUCKET BELOW FOR WHAT HAPPENS WHEN THEY DON'T.
014700 01  WS-RATIOS.
014800     05  WS-TRAIN-SPLIT       PIC 9V99    COMP VALUE .80.
014900     05  WS-VAL-SPLIT         PIC 9V99    COMP VALUE .20.
015000*    FLAT VIEW OF THE SPLIT RATIOS - USED ONLY TO ECHO THE
015100*    CONFIGURED CONTRACT TO THE JOB LOG AT START-UP.
015200 01  WS-RATIOS-ALT REDEFINES WS-RATIOS.
015300     05  WS-RATIOS-X          PIC X(04).
015400*---- RUN DATE FOR THE REPORT BANNER -----------------------------
015500 01  WS-RUN-DATE              PIC 9(06)   VALUE ZERO.
015600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015700     05  WS-RUN-YY            PIC 99.
015800     05  WS-RUN-MM            PIC 99.
015900     05  WS-RUN-DD            PIC 99.
016000*---- WORKING COUNTERS (COMP) ------------------------------------
016100*    WS-TRAIN-CNT/WS-VAL-CNT ARE THE COMPUTED SPLIT BOUNDARIES
016200*    (HOW MANY RECORDS GO TO EACH SET), NOT RUNNING TALLIES -
016300*    THEY ARE SET ONCE AT 1000-INICIO-I AND NEVER CHANGED
016400*    AFTERWARD.  WS-CONT-ESCR-TRAIN/VAL BELOW ARE THE ACTUAL
016500*    RUNNING COUNTS OF RECORDS WRITTEN, WHICH SHOULD MATCH
016600*    THE BOUNDARIES EXACTLY BARRING A SHORT INPUT FILE.
016700 77  WS-TRAIN-CNT             PIC 9(07)   COMP VALUE ZERO.
016800 77  WS-VAL-CNT               PIC 9(07)   COMP VALUE ZERO.
016900*    WS-LIMITE-VAL IS THE UPPER BOUND OF THE VALIDATION BLOCK -
017000*    TRAIN-CNT + VAL-CNT.  A POSITION AT OR BELOW THIS IS
017100*    KEPT; ANYTHING PAST IT IS DROPPED.
017200 77  WS-LIMITE-VAL            PIC 9(07)   COMP VALUE ZERO.
017300*    WS-CONT-POS - THE 1-BASED POSITION OF THE CURRENT RECORD
017400*    WITHIN WRKVAL-IN.  THIS IS WHAT THE ROUTING DECISION IN
017500*    5500-GRABAR-I ACTUALLY TESTS AGAINST THE TWO BOUNDARIES.
017600 77  WS-CONT-POS              PIC 9(07)   COMP VALUE ZERO.
017700 77  WS-CONT-ESCR-TRAIN       PIC 9(07)   COMP VALUE ZERO.
017800 77  WS-CONT-ESCR-VAL         PIC 9(07)   COMP VALUE ZERO.
017900*    RECORDS PAST BOTH BOUNDS - ONLY NONZERO IF THE TWO SPLIT
018000*    RATIOS DO NOT SUM TO EXACTLY 1.00, OR IF TRUNCATION ON
018100*    THE TWO COMPUTE STATEMENTS BELOW LEAVES A SHORT REMAINDER.
018200 77  WS-CONT-DESCARTADOS      PIC 9(07)   COMP VALUE ZERO.
018300*---- PRINT LINE FOR REPORT-OUTPUT --------------------------------
018400 01  IMP-REG-RPT.
018500     03  IMP-TEXTO            PIC X(130).
018600     03  FILLER               PIC X(02)  VALUE SPACES.
018700 77  WS-CUENTA-PRINT          PIC ZZZ,ZZ9.
018800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019000 PROCEDURE DIVISION.
019100*    DRIVER - OPEN, ROUTE EVERY RECORD, PRINT THE PIPELINE
019200*    SUMMARY, CLOSE.  THE LAST STEP OF THE THREE-STEP JOB
019300*    STREAM, SO ITS 9999-FINAL-I IS WHAT FINALLY CLOSES OUT
019400*    THE RUNNING-COUNTS RECORD.
019500 MAIN-PROGRAM-I.
019600     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
019700     PERFORM 5000-PARTICION-I   THRU 5000-PARTICION-F
019800                                UNTIL WS-FIN-LECTURA.
019900     PERFORM 6000-RESUMEN-I     THRU 6000-RESUMEN-F.
020000     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
020100 MAIN-PROGRAM-F. GOBACK.
020200*-----------------------------------------------------------
020300*    OPEN EVERY FILE, PICK UP THE INHERITED COUNTS, AND
020400*    COMPUTE THE TWO SPLIT BOUNDARIES BEFORE THE MAIN LOOP
020500*    READS ITS FIRST RECORD.
020600 1000-INICIO-I.
020700     SET WS-NO-FIN-LECTURA TO TRUE.
020800     ACCEPT WS-RUN-DATE FROM DATE.
020900*    ECHO THE RUN DATE AND THE CONFIGURED SPLIT TO THE JOB LOG
021000*    UP FRONT - CHEAP INSURANCE WHEN SOMEONE IS STARING AT A
021100*    SYSOUT TRYING TO WORK OUT WHAT RATIO A RUN USED.
021200     DISPLAY '* PGMFTSPL RUN DATE   = ' WS-RUN-MM '/'
021300             WS-RUN-DD '/' WS-RUN-YY.
021400     DISPLAY '* CONFIGURED SPLIT    = ' WS-RATIOS-X.
021500*    CNTWK-FILE - READ ONCE FOR THE WHOLE-PIPELINE TOTALS,
021600*    CLOSED IMMEDIATELY.  REOPENED OUTPUT AT 9999 BELOW.
021700     OPEN INPUT  CNTWK-FILE.
021800     IF FS-CNTWK IS NOT EQUAL '00'
021900        DISPLAY '* ERROR OPEN CNTWK-FILE  = ' FS-CNTWK
022000        SET WS-FIN-LECTURA TO TRUE
022100     ELSE
022200        READ CNTWK-FILE INTO WS-REC-PIPSUM
022300        CLOSE CNTWK-FILE
022400        DISPLAY '* COUNTS INHERITED    = ' WS-REC-PIPSUM-ALT
022500     END-IF.
022600*    WRKVAL-IN - PGMFTTRN'S VALID OUTPUT.  MUST OPEN CLEAN.
022700     OPEN INPUT  WRKVAL-IN.
022800     IF FS-VALWRK IS NOT EQUAL '00'
022900        DISPLAY '* ERROR OPEN WRKVAL-IN   = ' FS-VALWRK
023000        SET WS-FIN-LECTURA TO TRUE
023100     END-IF.
023200*    TRAIN-OUT AND VAL-OUT - BOTH FRESH FILES FOR THIS RUN.
023300     OPEN OUTPUT TRAIN-OUT.
023400     IF FS-TRNOUT IS NOT EQUAL '00'
023500        DISPLAY '* ERROR OPEN TRAIN-OUT   = ' FS-TRNOUT
023600        SET WS-FIN-LECTURA TO TRUE
023700     END-IF.
023800     OPEN OUTPUT VAL-OUT.
023900     IF FS-VALOUT IS NOT EQUAL '00'
024000        DISPLAY '* ERROR OPEN VAL-OUT     = ' FS-VALOUT
024100        SET WS-FIN-LECTURA TO TRUE
024200     END-IF.
024300*    RPT-OUT - EXTEND; BOTH EARLIER STEPS HAVE ALREADY WRITTEN
024400*    THEIR OWN BLOCKS TO THIS SAME REPORT THIS RUN.
024500     OPEN EXTEND RPT-OUT.
024600     IF FS-RPTOUT IS NOT EQUAL '00'
024700        DISPLAY '* ERROR OPEN RPT-OUT     = ' FS-RPTOUT
024800        SET WS-FIN-LECTURA TO TRUE
024900     END-IF.
025000*    TRAIN COUNT AND VALIDATION COUNT, EXACT FIXED-POINT, NO
025100*    ROUNDING - FLOOR(N * RATIO) BY MOVING INTO AN INTEGER
025200*    TARGET WITHOUT THE ROUNDED PHRASE.  SEE THE 04/04/1994
025300*    CHANGE-LOG ENTRY - TRUNCATION HERE IS DELIBERATE POLICY,
025400*    NOT AN OVERSIGHT, PER THE TRAINING DATA STANDARDS MEMO.
025500     COMPUTE WS-TRAIN-CNT = SUM-VALID * WS-TRAIN-SPLIT.
025600     COMPUTE WS-VAL-CNT   = SUM-VALID * WS-VAL-SPLIT.
025700*    UPPER BOUND OF THE VALIDATION BLOCK - ANY POSITION AT OR
025800*    BELOW THIS SURVIVES; ANYTHING PAST IT IS DROPPED BY
025900*    5500-GRABAR-I BELOW.
026000     COMPUTE WS-LIMITE-VAL = WS-TRAIN-CNT + WS-VAL-CNT.
026100 1000-INICIO-F. EXIT.
026200*---- READ ONE RECORD AND ROUTE IT BY POSITION -------------------
026300*    '00' - GOT A RECORD; BUMP THE POSITION COUNTER AND HAND
026400*           IT TO THE ROUTING PARAGRAPH BELOW.
026500*    '10' - END OF FILE, NORMAL STOP CONDITION.
026600*    OTHER - I/O ERROR, TREATED AS END OF FILE.
026700 5000-PARTICION-I.
026800     READ WRKVAL-IN INTO WS-REC-TRNREC.
026900     EVALUATE FS-VALWRK
027000        WHEN '00'
027100           ADD 1 TO WS-CONT-POS
027200           PERFORM 5500-GRABAR-I THRU 5500-GRABAR-F
027300        WHEN '10'
027400           SET WS-FIN-LECTURA TO TRUE
027500        WHEN OTHER
027600           DISPLAY '* ERROR READ WRKVAL-IN = ' FS-VALWRK
027700           SET WS-FIN-LECTURA TO TRUE
027800     END-EVALUATE.
027900 5000-PARTICION-F. EXIT.
028000*---- WRITE THE RECORD TO TRAIN, VALIDATION, OR DROP IT -----------
028100*    PURELY POSITIONAL - NO RANDOM NUMBER, NO SAMPLING.  THE
028200*    THREE WHEN CLAUSES ARE MUTUALLY EXCLUSIVE AND EXHAUSTIVE
028300*    BY CONSTRUCTION: POSITION IS EITHER IN THE TRAINING
028400*    RANGE, IN THE VALIDATION RANGE, OR PAST BOTH.
028500 5500-GRABAR-I.
028600     EVALUATE TRUE
028700        WHEN WS-CONT-POS <= WS-TRAIN-CNT
028800           WRITE REG-TRNOUT FROM WS-REC-TRNREC
028900           ADD 1 TO WS-CONT-ESCR-TRAIN
029000        WHEN WS-CONT-POS <= WS-LIMITE-VAL
029100           WRITE REG-VALOUT FROM WS-REC-TRNREC
029200           ADD 1 TO WS-CONT-ESCR-VAL
029300        WHEN OTHER
029400*          PAST BOTH BOUNDARIES - ONLY REACHABLE WHEN THE TWO
029500*          RATIOS DO NOT SUM TO 1.00, SEE THE 08/15/2003
029600*          CHANGE ABOVE FOR WHY THIS GOT ITS OWN REPORT LINE.
029700           ADD 1 TO WS-CONT-DESCARTADOS
029800     END-EVALUATE.
029900 5500-GRABAR-F. EXIT.
030000*---- FINAL PIPELINE SUMMARY BLOCK ---------------------------------
030100*    STAMPS THE FINAL TWO COUNTS INTO THE RUNNING-COUNTS RECORD,
030200*    PRINTS THE STAGE 5 BANNER (TRAIN/VAL/DROPPED), THEN A
030300*    FULL RECAP OF EVERY STAGE'S COUNT FROM INGESTION THROUGH
030400*    THE FINAL SPLIT - THE ONE BLOCK AN ANALYST CAN READ TOP
030500*    TO BOTTOM WITHOUT NEEDING TO SCROLL BACK THROUGH THE
030600*    EARLIER STAGES' OWN REPORT SECTIONS.
030700 6000-RESUMEN-I.
030800     MOVE WS-CONT-ESCR-TRAIN TO SUM-TRAIN.
030900     MOVE WS-CONT-ESCR-VAL   TO SUM-VAL.
031000*    STAGE 5 BANNER - TRAINING SET SIZE.
031100     MOVE SPACES TO IMP-REG-RPT.
031200     MOVE WS-CONT-ESCR-TRAIN TO WS-CUENTA-PRINT.
031300     STRING 'STAGE 5: OUTPUT - TRAINING SET   = '
031400            DELIMITED BY SIZE
031500            WS-CUENTA-PRINT DELIMITED BY SIZE
031600            INTO IMP-TEXTO.
031700     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
031800*    VALIDATION SET SIZE.
031900     MOVE SPACES TO IMP-REG-RPT.
032000     MOVE WS-CONT-ESCR-VAL TO WS-CUENTA-PRINT.
032100     STRING '  OUTPUT - VALIDATION SET        = '
032200            DELIMITED BY SIZE
032300            WS-CUENTA-PRINT DELIMITED BY SIZE
032400            INTO IMP-TEXTO.
032500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
032600*    DROPPED-RECORD COUNT - THE LINE ADDED 08/15/2003 AFTER
032700*    AUDIT ASKED WHERE THE REMAINDER WENT ON A RUN WHERE THE
032800*    CONFIGURED RATIOS DID NOT SUM TO EXACTLY 1.00.
032900     MOVE SPACES TO IMP-REG-RPT.
033000     MOVE WS-CONT-DESCARTADOS TO WS-CUENTA-PRINT.
033100     STRING '  DROPPED - BEYOND SPLIT BOUNDS  = '
033200            DELIMITED BY SIZE
033300            WS-CUENTA-PRINT DELIMITED BY SIZE
033400            INTO IMP-TEXTO.
033500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
033600*    SEPARATOR LINE AND THE PIPELINE SUMMARY TITLE.
033700     MOVE SPACES TO IMP-REG-RPT.
033800     MOVE '------------------------------------' TO IMP-TEXTO.
033900     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
034000     MOVE SPACES TO IMP-REG-RPT.
034100     MOVE 'PIPELINE SUMMARY' TO IMP-TEXTO.
034200     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
034300*    RECORDS INGESTED - THE ORIGINAL RAW-INPUT COUNT FROM
034400*    STAGE 1, CARRIED IN THE RUNNING-COUNTS RECORD SINCE
034500*    PGMFTING FIRST STAMPED IT.
034600     MOVE SPACES TO IMP-REG-RPT.
034700     MOVE SUM-LOADED TO WS-CUENTA-PRINT.
034800     STRING '  RECORDS INGESTED               = '
034900            DELIMITED BY SIZE
035000            WS-CUENTA-PRINT DELIMITED BY SIZE
035100            INTO IMP-TEXTO.
035200     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
035300*    RECORDS SURVIVING PGMFTING'S FOUR CLEANER RULES.
035400     MOVE SPACES TO IMP-REG-RPT.
035500     MOVE SUM-AFTER-CLEAN TO WS-CUENTA-PRINT.
035600     STRING '  RECORDS AFTER CLEANING STAGE   = '
035700            DELIMITED BY SIZE
035800            WS-CUENTA-PRINT DELIMITED BY SIZE
035900            INTO IMP-TEXTO.
036000     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
036100*    RECORDS PGMFTTRN REFORMATTED INTO THE CONFIGURED LAYOUT,
036200*    BEFORE ITS OWN VALIDATOR RAN.
036300     MOVE SPACES TO IMP-REG-RPT.
036400     MOVE SUM-TRANSFORMED TO WS-CUENTA-PRINT.
036500     STRING '  RECORDS TRANSFORMED            = '
036600            DELIMITED BY SIZE
036700            WS-CUENTA-PRINT DELIMITED BY SIZE
036800            INTO IMP-TEXTO.
036900     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
037000*    VALID/INVALID BREAKOUT FROM PGMFTTRN'S VALIDATOR - THIS
037100*    IS THE POOL THIS STEP ACTUALLY SPLITS.
037200     MOVE SPACES TO IMP-REG-RPT.
037300     MOVE SUM-VALID TO WS-CUENTA-PRINT.
037400     STRING '  VALID RECORDS AFTER VALIDATION = '
037500            DELIMITED BY SIZE
037600            WS-CUENTA-PRINT DELIMITED BY SIZE
037700            INTO IMP-TEXTO.
037800     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
037900     MOVE SPACES TO IMP-REG-RPT.
038000     MOVE SUM-INVALID TO WS-CUENTA-PRINT.
038100     STRING '  INVALID RECORDS                = '
038200            DELIMITED BY SIZE
038300            WS-CUENTA-PRINT DELIMITED BY SIZE
038400            INTO IMP-TEXTO.
038500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
038600*    FINAL TRAINING AND VALIDATION SET SIZES - THE WHOLE
038700*    REASON THE PIPELINE RUNS.
038800     MOVE SPACES TO IMP-REG-RPT.
038900     MOVE SUM-TRAIN TO WS-CUENTA-PRINT.
039000     STRING '  TRAINING-SET SIZE              = '
039100            DELIMITED BY SIZE
039200            WS-CUENTA-PRINT DELIMITED BY SIZE
039300            INTO IMP-TEXTO.
039400     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
039500     MOVE SPACES TO IMP-REG-RPT.
039600     MOVE SUM-VAL TO WS-CUENTA-PRINT.
039700     STRING '  VALIDATION-SET SIZE            = '
039800            DELIMITED BY SIZE
039900            WS-CUENTA-PRINT DELIMITED BY SIZE
040000            INTO IMP-TEXTO.
040100     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
040200 6000-RESUMEN-F. EXIT.
040300*-----------------------------------------------------------
040400*    CLOSE EVERYTHING AND REWRITE THE RUNNING-COUNTS RECORD
040500*    ONE LAST TIME - THIS IS THE FINAL, COMPLETE VERSION OF
040600*    THE RECORD SINCE NO STEP RUNS AFTER THIS ONE.  THE
040700*    RECORD IS NOT ACTUALLY READ BACK BY ANY LATER STEP; IT
040800*    IS KEPT FOR THE JOB LOG AND FOR OPERATIONS TO CONFIRM
040900*    THE RUN COMPLETED WITH THE EXPECTED COUNTS.
041000 9999-FINAL-I.
041100     CLOSE WRKVAL-IN.
041200     CLOSE TRAIN-OUT.
041300     CLOSE VAL-OUT.
041400     CLOSE RPT-OUT.
041500     OPEN OUTPUT CNTWK-FILE.
041600     WRITE REG-CNTWK FROM WS-REC-PIPSUM.
041700     CLOSE CNTWK-FILE.
041800 9999-FINAL-F. EXIT.
