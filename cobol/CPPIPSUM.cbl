000100*////////////////// (ETL BATCH) /////////////////////////////////
000200************************************************************
000300*     LAYOUT PIPELINE SUMMARY / COUNTS CARRY FORWARD       *
000400*     LARGO REGISTRO = 56 BYTES                             *
000500************************************************************
000600*    ONE RECORD, REWRITTEN STEP TO STEP ON DDCNTWK.  EACH
000700*    STAGE PROGRAM READS THE COUNTS ITS PREDECESSOR LEFT
000800*    BEHIND, FILLS IN ITS OWN FIELDS, AND WRITES THE RECORD
000900*    FORWARD.  PGMFTSPL PRINTS THE FINAL BLOCK FROM IT.
001000 01  WS-REC-PIPSUM.
001100*        RECORDS INGESTED
001200     03  SUM-LOADED            PIC 9(07)    VALUE ZEROS.
001300*        RECORDS AFTER CLEAN/DEDUPE/REQUIRED-FIELD FILTER
001400     03  SUM-AFTER-CLEAN       PIC 9(07)    VALUE ZEROS.
001500*        RECORDS TRANSFORMED
001600     03  SUM-TRANSFORMED       PIC 9(07)    VALUE ZEROS.
001700*        VALID RECORDS AFTER VALIDATION
001800     03  SUM-VALID             PIC 9(07)    VALUE ZEROS.
001900*        INVALID RECORDS
002000     03  SUM-INVALID           PIC 9(07)    VALUE ZEROS.
002100*        TRAINING SET SIZE
002200     03  SUM-TRAIN             PIC 9(07)    VALUE ZEROS.
002300*        VALIDATION SET SIZE
002400     03  SUM-VAL               PIC 9(07)    VALUE ZEROS.
002500*        RESERVED FOR FUTURE USE
002600     03  FILLER                PIC X(07)    VALUE SPACES.
