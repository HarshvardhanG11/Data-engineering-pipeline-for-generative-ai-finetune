000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFTTRN.
000300 AUTHOR. L.M.KOWALSKI.
000400 INSTALLATION. SYSTEMS DEVELOPMENT - BATCH UNIT.
000500 DATE-WRITTEN. 03/18/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*    PGMFTTRN                                                *
001000*    =======                                                 *
001100*    FINE-TUNING DATASET PREP - STAGE 2 OF 3.                *
001200*    READS THE CLEANED RECORDS LEFT BY PGMFTING ON DDCLNWRK, *
001300*    REFORMATS EACH INTO THE CONFIGURED FINE-TUNING LAYOUT   *
001400*    (INSTRUCTION / CONVERSATION / COMPLETION), VALIDATES    *
001500*    THE RESULT AND CARRIES THE VALID RECORDS FORWARD TO     *
001600*    PGMFTSPL ON DDVALWRK.  BUILDS THE QUALITY REPORT BLOCK  *
001700*    AND APPENDS IT TO THE SHARED PRINT REPORT.               *
001800*                                                              *
001900*    THE LAYOUT NAME, SYSTEM PROMPT TEXT AND THE TWO          *
002000*    "REQUIRED FIELD" SWITCHES ARE ALL FIXED CONSTANTS BELOW  *
002100*    RATHER THAN A READ-IN PARAMETER CARD.  THIS SHOP RUNS    *
002200*    ONE DATASET CONTRACT PER JOB STREAM GENERATION, SO A     *
002300*    RECOMPILE WHEN THE CONTRACT CHANGES HAS ALWAYS BEEN      *
002400*    CHEAPER THAN A PARM FILE NOBODY REMEMBERS TO UPDATE.     *
002500***************************************************************
002600*    CHANGE LOG
002700*    ----------
002800*    03/18/1991 LMK 00000  ORIGINAL PROGRAM.
002900*    09/22/1992 LMK 00115  ADDED THE CONVERSATION LAYOUT -
003000*                          CHATBOT PROJECT ASKED FOR IT.
003100*    04/04/1994 LMK 00234  ADDED THE COMPLETION LAYOUT FOR
003200*                          THE OLD-STYLE PROMPT/COMPLETION
003300*                          CORPUS WORK.
003400*    01/18/1996 RTH 00302  CORRECTED THE MEDIAN INDEX - WAS
003500*                          TAKING THE LOWER MIDDLE ELEMENT ON
003600*                          EVEN-COUNT RUNS.
003700*    11/06/1997 DJP 00359  RAISED THE LENGTH TABLE FROM 3000
003800*                          TO 9000 ENTRIES.
003900*    07/13/1998 DJP 00404  YEAR 2000 REVIEW - NO DATE FIELDS
004000*                          IN THIS PROGRAM.  NO CHANGE
004100*                          REQUIRED.                              CR1998
004200*    02/09/1999 DJP 00405  CONFIRMED Y2K SIGN-OFF WITH QA.        CR1998
004300*    06/02/2001 SNT 00448  SPLIT OUT OF THE OLD MONOLITHIC
004400*                          SCRUB PROGRAM - SEE PGMFTING.
004500*    08/15/2003 SNT 00503  ADDED THE DUPLICATE-TEXT WARNING
004600*                          ON THE QUALITY BLOCK AFTER THE
004700*                          JULY RUN SHOWED A HIGH DUP RATE.
004800*    11/19/2003 SNT 00511  COMMENT PASS ONLY - WALKED THE WHOLE
004900*                          PROGRAM WITH THE NEW PROGRAMMER AND
005000*                          WROTE DOWN WHAT WE EXPLAINED OUT
005100*                          LOUD, SO THE NEXT PERSON DOESN'T
005200*                          HAVE TO ASK AGAIN.
005300***************************************************************
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700*    C01 DRIVES THE TOP-OF-FORM SKIP ON THE SHARED PRINT
005800*    REPORT - SAME CARRIAGE CONTROL CHANNEL USED BY PGMFTING
005900*    AND PGMFTSPL SO THE THREE STAGES' OUTPUT STACKS CLEANLY
006000*    INTO ONE REPORT.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*    WRKCLN-IN  - THE CLEANED CARRY-FORWARD FILE FROM PGMFTING.
006600*                 SAME RECORD LAYOUT AS THE ORIGINAL RAW INPUT -
006700*                 ONLY THE CONTENTS HAVE BEEN SCRUBBED.
006800     SELECT WRKCLN-IN   ASSIGN DDCLNWRK
006900     FILE STATUS IS FS-CLNWRK.
007000*    WRKVAL-OUT - THE TRANSFORMED, VALIDATED RECORDS HANDED
007100*                 FORWARD TO PGMFTSPL FOR THE TRAIN/VAL SPLIT.
007200     SELECT WRKVAL-OUT  ASSIGN DDVALWRK
007300     FILE STATUS IS FS-VALWRK.
007400*    CNTWK-FILE - THE RUNNING-COUNTS RECORD.  OPENED INPUT HERE
007500*                 TO PICK UP PGMFTING'S TOTALS, THEN REOPENED
007600*                 OUTPUT AT THE END TO ADD THIS STEP'S OWN.
007700     SELECT CNTWK-FILE  ASSIGN DDCNTWK
007800     FILE STATUS IS FS-CNTWK.
007900*    RPT-OUT    - THE SHARED PRINT REPORT, OPENED EXTEND SO
008000*                 THIS STEP'S LINES LAND AFTER PGMFTING'S.
008100     SELECT RPT-OUT     ASSIGN DDRPTOUT
008200     FILE STATUS IS FS-RPTOUT.
008300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008400 DATA DIVISION.
008500 FILE SECTION.
008600*    THE FD RECORDS BELOW ARE BARE PIC X BUFFERS - THE REAL
008700*    FIELD-LEVEL LAYOUTS LIVE IN THE COPYBOOKS PULLED INTO
008800*    WORKING-STORAGE (CPRAWREC, CPTRNREC) AND ARE MOVED IN/OUT
008900*    VIA THE WS-REC- GROUPS.  KEEPING THE FD RECORD UNSTRUCTURED
009000*    MEANS A LAYOUT WIDENING NEVER TOUCHES THE SELECT CLAUSE.
009100 FD  WRKCLN-IN
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-CLNWRK            PIC X(610).
009500 FD  WRKVAL-OUT
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-VALWRK            PIC X(1304).
009900 FD  CNTWK-FILE
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-CNTWK             PIC X(56).
010300 FD  RPT-OUT
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-RPTOUT            PIC X(132).
010700 WORKING-STORAGE SECTION.
010800*=======================*
010900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011000*---- RECORD LAYOUTS BROUGHT IN FROM THE SHARED COPYBOOKS ----
011100*    CPRAWREC - THE CLEANED INPUT RECORD (SAME SHAPE PGMFTING
011200*               READ, NOW POST-SCRUB).
011300     COPY CPRAWREC.
011400*    CPTRNREC - THE TRANSFORMED OUTPUT RECORD THIS PROGRAM
011500*               BUILDS - THREE TEXT FIELDS CARRIED FORWARD PLUS
011600*               THE COMPOSITE TRN-FULL-TEXT THIS STEP ASSEMBLES.
011700     COPY CPTRNREC.
011800*    CPPIPSUM - THE RUNNING-COUNTS RECORD SHARED ACROSS ALL
011900*               THREE JOB STEPS.  READ AT ENTRY, REWRITTEN AT
012000*               EXIT WITH THIS STEP'S OWN FIELDS FILLED IN.
012100     COPY CPPIPSUM.
012200*---- FILE STATUS ---------------------------------------------
012300*    ONE 2-BYTE STATUS PER FILE - CHECKED AFTER EVERY OPEN/READ
012400*    SO A BAD DD CARD OR A TRUNCATED DATASET STOPS THE STEP
012500*    INSTEAD OF RUNNING THROUGH WITH GARBAGE.
012600 77  FS-CLNWRK                PIC XX       VALUE SPACES.
012700 77  FS-VALWRK                PIC XX       VALUE SPACES.
012800 77  FS-CNTWK                 PIC XX       VALUE SPACES.
012900 77  FS-RPTOUT                PIC XX       VALUE SPACES.
013000 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
013100     88  WS-FIN-LECTURA                    VALUE 'Y'.
013200     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
013300*---- CONFIGURED CONSTANTS (FIXED BATCH CONTRACT) -------------
013400*    WS-LAYOUT-NAME CONTROLS WHICH OF THE THREE FULL-TEXT
013500*    BUILDERS BELOW (3200/3300/3400) RUNS FOR EVERY RECORD IN
013600*    THE STEP.  CHANGE IT AND RECOMPILE TO SWITCH DATASET
013700*    STYLES - THERE IS NO RUNTIME SWITCH FOR THIS.
013800 77  WS-LAYOUT-NAME           PIC X(12)   VALUE 'INSTRUCTION '.
013900*    SYSTEM PROMPT TEXT PREFIXED AHEAD OF EVERY INSTRUCTION-
014000*    LAYOUT RECORD.  WS-LEN-SISPR BELOW MUST MATCH ITS TRIMMED
014100*    LENGTH EXACTLY - IT IS NOT RECOMPUTED AT RUN TIME.
014200 77  WS-SISTEMA-PROMPT        PIC X(40)
014300                               VALUE 'You are a helpful AI assistant.'.
014400*    THESE TWO SWITCHES FEED RULE 1 IN THE VALIDATOR BELOW -
014500*    TURN EITHER ONE OFF IF A FUTURE DATASET DOES NOT NEED
014600*    BOTH AN INSTRUCTION AND A RESPONSE TO BE CONSIDERED VALID.
014700 77  WS-REQ-INSTR-FLAG        PIC X       VALUE 'Y'.
014800 77  WS-REQ-RESPONS-FLAG      PIC X       VALUE 'Y'.
014900*    TABLE-SIZE CONSTANTS - SEE THE 11/06/1997 CHANGE ABOVE FOR
015000*    WHY THE LENGTH TABLE IS SIZED DIFFERENTLY FROM THE
015100*    DUPLICATE-TEXT TABLE.
015200 77  WS-MAX-TABLA-LON         PIC 9(05)   COMP VALUE 9000.
015300 77  WS-MAX-TABLA-DUP         PIC 9(04)   COMP VALUE 3000.
015400*---- RUN DATE FOR THE REPORT BANNER -----------------------------
015500 01  WS-RUN-DATE               PIC 9(06)   VALUE ZERO.
015600*    REDEFINES THE 6-DIGIT ACCEPT-FROM-DATE RESULT AS YY/MM/DD
015700*    SO THE BANNER LINE CAN STRING THE PIECES OUT IN US ORDER.
015800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015900     05  WS-RUN-YY             PIC 99.
016000     05  WS-RUN-MM             PIC 99.
016100     05  WS-RUN-DD             PIC 99.
016200*---- WORKING COUNTERS (COMP) ----------------------------------
016300*    ALL RUN COUNTERS ARE COMP - THIS STEP CAN SEE WELL INTO
016400*    THE MILLIONS OF RECORDS ON A FULL CORPUS RUN AND A ZONED
016500*    COUNTER WOULD JUST BURN CYCLES ON EVERY ADD.
016600 77  WS-CONT-TRANSFOR         PIC 9(07)   COMP VALUE ZERO.
016700 77  WS-CONT-VALIDOS          PIC 9(07)   COMP VALUE ZERO.
016800 77  WS-CONT-INVALIDOS        PIC 9(07)   COMP VALUE ZERO.
016900 77  WS-CONT-SINREQ           PIC 9(07)   COMP VALUE ZERO.
017000 77  WS-CONT-VACIO            PIC 9(07)   COMP VALUE ZERO.
017100 77  WS-CONT-SINTEXTO         PIC 9(07)   COMP VALUE ZERO.
017200*    WS-CONT-LON - HOW MANY ENTRIES ARE CURRENTLY IN THE LENGTH
017300*    TABLE (ONE ENTRY PER NON-BLANK FIELD ON EVERY VALID
017400*    RECORD, NOT ONE PER RECORD).
017500 77  WS-CONT-LON              PIC 9(05)   COMP VALUE ZERO.
017600*    WS-CONT-DUPTXT - HOW MANY DISTINCT FULL-TEXT VALUES HAVE
017700*    BEEN REMEMBERED SO FAR FOR THE DUPLICATE CHECK.
017800 77  WS-CONT-DUPTXT           PIC 9(04)   COMP VALUE ZERO.
017900 77  WS-DUP-COUNT             PIC 9(07)   COMP VALUE ZERO.
018000 77  WS-UNIQUE-COUNT          PIC 9(07)   COMP VALUE ZERO.
018100*    ONE-SHOT WARNING SWITCHES SO A FULL TABLE ONLY DISPLAYS
018200*    ITS MESSAGE ONCE PER RUN INSTEAD OF ONCE PER RECORD.
018300 77  WS-TBL-LON-WARN          PIC X            VALUE 'N'.
018400     88  WS-TBL-LON-FULL                    VALUE 'Y'.
018500 77  WS-TBL-DUP-WARN          PIC X            VALUE 'N'.
018600     88  WS-TBL-DUP-FULL                     VALUE 'Y'.
018700*---- VALID / INVALID FLAGS -------------------------------------
018800 77  WS-VALIDO-FLAG           PIC X       VALUE 'N'.
018900     88  WS-REG-VALIDO                    VALUE 'Y'.
019000 77  WS-DUPTXT-FLAG           PIC X       VALUE 'N'.
019100     88  WS-ES-DUP-TEXTO                   VALUE 'Y'.
019200*---- LENGTH WORK FIELDS -----------------------------------------
019300*    WS-LEN-INSTR/CONTXT/RESPON HOLD THE TRIMMED LENGTH OF EACH
019400*    OF THE THREE TEXT FIELDS FOR THE CURRENT RECORD, COMPUTED
019500*    ONCE IN 3100 AND REUSED BY EVERY LAYOUT BUILDER AND BY THE
019600*    VALIDATOR - NEVER RECOMPUTED TWICE FOR THE SAME FIELD.
019700 77  WS-LEN-INSTR             PIC 9(05)   COMP VALUE ZERO.
019800 77  WS-LEN-CONTXT            PIC 9(05)   COMP VALUE ZERO.
019900 77  WS-LEN-RESPON            PIC 9(05)   COMP VALUE ZERO.
020000 77  WS-IX                    PIC 9(05)   COMP VALUE ZERO.
020100 77  WS-IX2                   PIC 9(05)   COMP VALUE ZERO.
020200 77  WS-SWAP                  PIC 9(05)   COMP VALUE ZERO.
020300 77  WS-TB-DUP-IX             PIC 9(05)   COMP VALUE ZERO.
020400*---- GENERIC "LENGTH OF FIELD" WORK AREA -------------------------
020500*    3050-LARGO-CAMPO-I MEASURES WHATEVER IS CURRENTLY SITTING
020600*    IN WS-CAMPO-TMP - THE CALLER MOVES THE FIELD OF INTEREST
020700*    IN FIRST.  THE REDEFINES BELOW GIVES THE REVERSE SCAN A
020800*    CHARACTER-AT-A-TIME VIEW WITHOUT A SEPARATE TABLE.
020900 01  WS-CAMPO-TMP             PIC X(200)  VALUE SPACES.
021000 01  WS-CAMPO-TMP-TBL REDEFINES WS-CAMPO-TMP.
021100     05  WS-CAMPO-TMP-CH      PIC X  OCCURS 200 TIMES.
021200 77  WS-LEN-CAMPO             PIC 9(05)   COMP VALUE ZERO.
021300*---- FULL-TEXT BUILD AREA -----------------------------------------
021400*    WS-FULLTXT-TMP IS THE STAGING AREA FOR THE COMPOSITE TEXT -
021500*    BUILT HERE BY POSITIONAL MOVE (SEE THE NOTE AT 3200 BELOW
021600*    FOR WHY STRING IS NOT USED), THEN MOVED INTO TRN-FULL-TEXT
021700*    ONLY ONCE THE WHOLE LINE IS ASSEMBLED.
021800 77  WS-FULLTXT-TMP           PIC X(700)  VALUE SPACES.
021900 77  WS-POS-FULL              PIC 9(05)   COMP VALUE ZERO.
022000*    WS-LEN-SISPR IS THE TRIMMED LENGTH OF WS-SISTEMA-PROMPT
022100*    ABOVE, COUNTED BY HAND AT CODING TIME - KEEP THE TWO IN
022200*    STEP IF THE PROMPT TEXT IS EVER RESET.
022300 77  WS-LEN-SISPR             PIC 9(05)   COMP VALUE 31.
022400*    LABEL LITERALS FOR THE THREE LAYOUTS - ONE SET COVERS ALL
022500*    THREE BUILDERS SO A WORDING CHANGE IS MADE IN ONE PLACE.
022600 77  WS-ETIQ-INPUT            PIC X(07)   VALUE 'Input: '.
022700 77  WS-ETIQ-INSTR            PIC X(17)   VALUE '### Instruction: '.
022800 77  WS-ETIQ-RESP             PIC X(14)   VALUE '### Response: '.
022900 77  WS-ETIQ-USER             PIC X(06)   VALUE 'User: '.
023000 77  WS-ETIQ-ASST             PIC X(11)   VALUE 'Assistant: '.
023100*---- LENGTH TABLE FOR QUALITY STATISTICS ---------------------------
023200*    ONE ENTRY PER NON-BLANK TEXT FIELD ON EVERY VALID RECORD -
023300*    SORTED IN PLACE BY THE BUBBLE SORT AT 4600 BELOW SO MIN,
023400*    MAX AND MEDIAN ARE ALL A SINGLE SUBSCRIPTED LOOKUP ONCE
023500*    SORTED.  9000 ENTRIES COVERS THE LARGEST CORPUS SEEN TO
023600*    DATE WITH ROOM TO GROW (SEE THE 1997 CHANGE-LOG ENTRY).
023700 01  WS-TABLA-LARGOS.
023800     05  WS-TB-LON  OCCURS 9000 TIMES
023900                     PIC 9(05) COMP.
024000*---- DUPLICATE-TEXT KEY TABLE (FULL-TEXT, FIRST-SEEN-WINS) ---------
024100*    HOLDS EVERY DISTINCT TRN-FULL-TEXT VALUE SEEN SO FAR THIS
024200*    RUN.  A LINEAR SCAN AGAINST 3000 ENTRIES IS FINE AT THIS
024300*    SHOP'S VOLUMES - DO NOT REACH FOR A HASH OR A SORT STEP
024400*    UNLESS THE ENTRY COUNT GROWS BY AN ORDER OF MAGNITUDE.
024500 01  WS-TABLA-DUPTXT.
024600     05  WS-TB-DUPTXT  OCCURS 3000 TIMES
024700                        PIC X(700).
024800*    PREFIX VIEW OF THE SAME TABLE - RESERVED FOR A FUTURE QUICK
024900*    FIRST-50-BYTES COMPARE AHEAD OF THE FULL-TEXT COMPARE, IF
025000*    THE TABLE EVER GROWS LARGE ENOUGH TO MAKE IT WORTHWHILE.
025100 01  WS-TABLA-DUPTXT-ALT REDEFINES WS-TABLA-DUPTXT.
025200     05  WS-TB-DUPTXT-PREFIJO  OCCURS 3000 TIMES
025300                        PIC X(50).
025400*---- QUALITY REPORT WORK AREA (FROM CPQLYRPT) ----------------------
025500*    QR- FIELDS BELOW ARE FILLED IN BY 4500-ESTADISTICAS-I AND
025600*    PRINTED VERBATIM BY 7500-CALIDAD-I - NOTHING ELSE IN THE
025700*    PROGRAM TOUCHES THEM.
025800     COPY CPQLYRPT.
025900*---- PRINT LINE FOR REPORT-OUTPUT -----------------------------------
026000 01  IMP-REG-RPT.
026100     03  IMP-TEXTO            PIC X(130).
026200     03  FILLER               PIC X(02)  VALUE SPACES.
026300*    EDITED-FIELD WORK AREAS USED ONLY TO FORMAT A COUNT, RATE
026400*    OR AVERAGE FOR THE PRINT LINE - NEVER USED IN ARITHMETIC.
026500 77  WS-CUENTA-PRINT          PIC ZZZ,ZZ9.
026600 77  WS-TASA-PRINT            PIC 9.9(04).
026700 77  WS-AVG-PRINT             PIC ZZ,ZZ9.99.
026800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
026900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027000 PROCEDURE DIVISION.
027100*    DRIVER - OPEN, TRANSFORM/VALIDATE EVERY RECORD, ROLL THE
027200*    QUALITY STATISTICS, CLOSE AND REPORT.  ONE PASS, NO
027300*    RE-READ OF THE INPUT.
027400 MAIN-PROGRAM-I.
027500*    OPEN EVERYTHING AND PICK UP STAGE 1'S COUNTS.
027600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
027700*    ONE PASS OVER WRKCLN-IN - TRANSFORM, VALIDATE, CARRY THE
027800*    VALID ONES FORWARD.  LOOP EXITS WHEN 3000 SETS THE
027900*    END-OF-READ SWITCH, EITHER ON END OF FILE OR ON ERROR.
028000     PERFORM 3000-TRANSFORMA-I THRU 3000-TRANSFORMA-F
028100                            UNTIL WS-FIN-LECTURA.
028200*    ONE-TIME ROLL-UP OF THE QUALITY STATISTICS OVER THE WHOLE
028300*    VALID SET, NOW THAT EVERY RECORD HAS BEEN SEEN.
028400     PERFORM 4500-ESTADISTICAS-I THRU 4500-ESTADISTICAS-F.
028500*    CLOSE, REPORT, AND HAND THE RUNNING-COUNTS RECORD FORWARD.
028600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
028700 MAIN-PROGRAM-F. GOBACK.
028800*-----------------------------------------------------------
028900*    OPEN EVERY FILE THIS STEP TOUCHES AND PICK UP THE
029000*    RUNNING-COUNTS RECORD LEFT BY PGMFTING.  ANY OPEN FAILURE
029100*    SETS THE END-OF-READ SWITCH SO THE MAIN LOOP NEVER RUNS.
029200 1000-INICIO-I.
029300     SET WS-NO-FIN-LECTURA TO TRUE.
029400     ACCEPT WS-RUN-DATE FROM DATE.
029500*    WRKCLN-IN - PGMFTING'S SURVIVORS.  MUST OPEN CLEAN.
029600     OPEN INPUT  WRKCLN-IN.
029700     IF FS-CLNWRK IS NOT EQUAL '00'
029800        DISPLAY '* ERROR OPEN WRKCLN-IN   = ' FS-CLNWRK
029900        SET WS-FIN-LECTURA TO TRUE
030000     END-IF.
030100*    WRKVAL-OUT - FRESH FILE FOR THIS STEP'S VALID OUTPUT.
030200     OPEN OUTPUT WRKVAL-OUT.
030300     IF FS-VALWRK IS NOT EQUAL '00'
030400        DISPLAY '* ERROR OPEN WRKVAL-OUT  = ' FS-VALWRK
030500        SET WS-FIN-LECTURA TO TRUE
030600     END-IF.
030700*    CNTWK-FILE - READ ONCE TO PICK UP STAGE 1'S TOTALS, THEN
030800*    CLOSED IMMEDIATELY.  REOPENED OUTPUT AT 9999 BELOW TO
030900*    WRITE BACK THE COMBINED RECORD.
031000     OPEN INPUT  CNTWK-FILE.
031100     IF FS-CNTWK IS NOT EQUAL '00'
031200        DISPLAY '* ERROR OPEN CNTWK-FILE  = ' FS-CNTWK
031300        SET WS-FIN-LECTURA TO TRUE
031400     ELSE
031500        READ CNTWK-FILE INTO WS-REC-PIPSUM
031600        CLOSE CNTWK-FILE
031700     END-IF.
031800*    RPT-OUT - EXTEND, NOT OUTPUT.  PGMFTING ALREADY OPENED
031900*    AND CLOSED THIS FILE ONCE THIS RUN; THIS STEP APPENDS.
032000     OPEN EXTEND RPT-OUT.
032100     IF FS-RPTOUT IS NOT EQUAL '00'
032200        DISPLAY '* ERROR OPEN RPT-OUT     = ' FS-RPTOUT
032300        SET WS-FIN-LECTURA TO TRUE
032400     END-IF.
032500 1000-INICIO-F. EXIT.
032600*---- READ/TRANSFORM/VALIDATE ONE RECORD ----------------------
032700*    '00' - GOT A RECORD, RUN IT THROUGH THE BUILDER AND THEN
032800*           THE VALIDATOR; ONLY A VALID RECORD IS WRITTEN
032900*           FORWARD AND ONLY A VALID RECORD FEEDS THE LENGTH
033000*           AND DUPLICATE-TEXT TABLES.
033100*    '10' - END OF FILE, NORMAL STOP CONDITION FOR THIS LOOP.
033200*    OTHER - AN I/O ERROR; TREATED AS END OF FILE AFTER
033300*           DISPLAYING THE STATUS SO OPERATIONS CAN SEE IT.
033400 3000-TRANSFORMA-I.
033500     READ WRKCLN-IN INTO WS-REC-RAWREC.
033600     EVALUATE FS-CLNWRK
033700        WHEN '00'
033800           ADD 1 TO WS-CONT-TRANSFOR
033900           PERFORM 3100-ARMA-SALIDA-I THRU 3100-ARMA-SALIDA-F
034000           PERFORM 4000-VALIDA-I      THRU 4000-VALIDA-F
034100           IF WS-REG-VALIDO
034200              ADD 1 TO WS-CONT-VALIDOS
034300              WRITE REG-VALWRK FROM WS-REC-TRNREC
034400              PERFORM 4550-ACUM-LARGOS-I THRU 4550-ACUM-LARGOS-F
034500              PERFORM 4700-DUP-TEXTO-I   THRU 4700-DUP-TEXTO-F
034600           ELSE
034700              ADD 1 TO WS-CONT-INVALIDOS
034800           END-IF
034900        WHEN '10'
035000           SET WS-FIN-LECTURA TO TRUE
035100        WHEN OTHER
035200           DISPLAY '* ERROR READ WRKCLN-IN = ' FS-CLNWRK
035300           SET WS-FIN-LECTURA TO TRUE
035400     END-EVALUATE.
035500 3000-TRANSFORMA-F. EXIT.
035600*---- COPY THE THREE TEXT FIELDS FORWARD, THEN BUILD FULL TEXT --
035700*    THE THREE SOURCE FIELDS CARRY FORWARD UNCHANGED - ONLY
035800*    TRN-FULL-TEXT IS COMPUTED HERE.  THE LENGTH OF EACH FIELD
035900*    IS MEASURED ONCE, THEN REUSED BY WHICHEVER LAYOUT BUILDER
036000*    WS-LAYOUT-NAME SELECTS BELOW.
036100 3100-ARMA-SALIDA-I.
036200*    THE THREE CARRY-FORWARD MOVES BELOW ARE STRAIGHT COPIES -
036300*    NOTHING IS EDITED.  PGMFTING ALREADY DID ALL THE SCRUBBING.
036400     MOVE RAW-INSTRUCTION TO TRN-INSTRUCTION.
036500     MOVE RAW-CONTEXT     TO TRN-INPUT.
036600     MOVE RAW-RESPONSE    TO TRN-RESPONSE.
036700*    MEASURE THE INSTRUCTION FIELD - STAGE THE FIELD INTO THE
036800*    GENERIC WORK AREA AND RUN THE REVERSE-SCAN PARAGRAPH.
036900     MOVE RAW-INSTRUCTION TO WS-CAMPO-TMP.
037000     PERFORM 3050-LARGO-CAMPO-I THRU 3050-LARGO-CAMPO-F.
037100     MOVE WS-LEN-CAMPO TO WS-LEN-INSTR.
037200*    MEASURE THE CONTEXT FIELD THE SAME WAY.
037300     MOVE RAW-CONTEXT TO WS-CAMPO-TMP.
037400     PERFORM 3050-LARGO-CAMPO-I THRU 3050-LARGO-CAMPO-F.
037500     MOVE WS-LEN-CAMPO TO WS-LEN-CONTXT.
037600*    AND THE RESPONSE FIELD.
037700     MOVE RAW-RESPONSE TO WS-CAMPO-TMP.
037800     PERFORM 3050-LARGO-CAMPO-I THRU 3050-LARGO-CAMPO-F.
037900     MOVE WS-LEN-CAMPO TO WS-LEN-RESPON.
038000*    DISPATCH TO THE ONE LAYOUT BUILDER THE CONFIGURED CONTRACT
038100*    CALLS FOR.  AN UNRECOGNISED LAYOUT NAME IS A SETUP ERROR,
038200*    NOT A PER-RECORD CONDITION - IT IS FLAGGED BUT THE RECORD
038300*    IS STILL PASSED THROUGH SO THE RUN DOES NOT ABEND.
038400     EVALUATE WS-LAYOUT-NAME
038500        WHEN 'INSTRUCTION '
038600           PERFORM 3200-INSTRUCCION-I THRU 3200-INSTRUCCION-F
038700        WHEN 'CONVERSATION'
038800           PERFORM 3300-CONVERSA-I    THRU 3300-CONVERSA-F
038900        WHEN 'COMPLETION  '
039000           PERFORM 3400-COMPLETA-I    THRU 3400-COMPLETA-F
039100        WHEN OTHER
039200           DISPLAY '* WARNING - UNKNOWN LAYOUT ' WS-LAYOUT-NAME
039300                   ' - RECORD PASSED THROUGH UNCHANGED'
039400           MOVE SPACES TO TRN-FULL-TEXT
039500     END-EVALUATE.
039600 3100-ARMA-SALIDA-F. EXIT.
039700*---- LENGTH OF A TEXT FIELD, BY REVERSE SCAN (NO FUNCTIONS) -----
039800*    SCANS WS-CAMPO-TMP FROM THE LAST BYTE BACKWARD LOOKING FOR
039900*    THE FIRST NON-SPACE CHARACTER - THAT SUBSCRIPT IS THE
040000*    TRIMMED LENGTH.  AN ALL-SPACE FIELD DRIVES WS-IX DOWN TO
040100*    ZERO AND WS-LEN-CAMPO COMES OUT ZERO, WHICH IS EXACTLY
040200*    WHAT THE CALLERS BELOW TEST FOR.
040300 3050-LARGO-CAMPO-I.
040400     MOVE ZERO TO WS-LEN-CAMPO.
040500     PERFORM 3051-LARGO-CHR-I THRU 3051-LARGO-CHR-F
040600        VARYING WS-IX FROM 200 BY -1
040700        UNTIL WS-IX < 1
040800           OR WS-CAMPO-TMP-CH (WS-IX) NOT = SPACE.
040900 3050-LARGO-CAMPO-F. EXIT.
041000*    ONE PASS OF THE SCAN ABOVE - KEPT AS ITS OWN PARAGRAPH
041100*    SOLELY SO THE VARYING CLAUSE HAS A PERFORM TARGET.
041200 3051-LARGO-CHR-I.
041300     MOVE WS-IX TO WS-LEN-CAMPO.
041400 3051-LARGO-CHR-F. EXIT.
041500*---- INSTRUCTION LAYOUT FULL TEXT --------------------------------
041600*    BUILT BY PLAIN MOVE INTO COMPUTED POSITIONS - NOT BY STRING -
041700*    SINCE THE RECEIVING FIELD IS ALSO THE WORK FIELD AND STRING
041800*    DOES NOT GUARANTEE RESULTS WHEN SEND AND RECEIVE OVERLAP.
041900*    LAYOUT IS: SYSTEM PROMPT, OPTIONAL "INPUT: " CONTEXT LINE,
042000*    "### INSTRUCTION: " LABEL AND TEXT, "### RESPONSE: " LABEL
042100*    AND TEXT - EACH SEGMENT SEPARATED BY A SINGLE BLANK BYTE.
042200 3200-INSTRUCCION-I.
042300*    CLEAR THE WORK AREA AND START LAYING TEXT DOWN AT BYTE 1.
042400     MOVE SPACES TO WS-FULLTXT-TMP.
042500     MOVE 1 TO WS-POS-FULL.
042600*    SYSTEM PROMPT ALWAYS GOES FIRST, EVERY RECORD.
042700     MOVE WS-SISTEMA-PROMPT (1:WS-LEN-SISPR)
042800          TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-SISPR).
042900*    ADVANCE PAST THE PROMPT TEXT, THEN ONE MORE BYTE FOR THE
043000*    BLANK SEPARATOR BEFORE THE NEXT SEGMENT.
043100     ADD WS-LEN-SISPR TO WS-POS-FULL.
043200     ADD 1 TO WS-POS-FULL.
043300*    CONTEXT IS OPTIONAL - SKIPPED ENTIRELY, LABEL INCLUDED,
043400*    WHEN THE TRIMMED LENGTH IS ZERO.
043500     IF WS-LEN-CONTXT > ZERO
043600        MOVE WS-ETIQ-INPUT TO WS-FULLTXT-TMP (WS-POS-FULL:7)
043700        ADD 7 TO WS-POS-FULL
043800        MOVE RAW-CONTEXT (1:WS-LEN-CONTXT)
043900             TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-CONTXT)
044000        ADD WS-LEN-CONTXT TO WS-POS-FULL
044100        ADD 1 TO WS-POS-FULL
044200     END-IF.
044300*    THE INSTRUCTION LABEL AND TEXT ALWAYS APPEAR, EVEN WHEN
044400*    THE INSTRUCTION ITSELF IS BLANK (RULE 1 BELOW MAY STILL
044500*    REJECT SUCH A RECORD BEFORE IT IS WRITTEN).
044600     MOVE WS-ETIQ-INSTR TO WS-FULLTXT-TMP (WS-POS-FULL:17).
044700     ADD 17 TO WS-POS-FULL.
044800     IF WS-LEN-INSTR > ZERO
044900        MOVE RAW-INSTRUCTION (1:WS-LEN-INSTR)
045000             TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-INSTR)
045100        ADD WS-LEN-INSTR TO WS-POS-FULL
045200     END-IF.
045300*    ONE BLANK BYTE, THEN THE RESPONSE LABEL AND TEXT - NO
045400*    TRAILING SEPARATOR AFTER THE RESPONSE SINCE IT IS THE
045500*    LAST SEGMENT ON THE LINE.
045600     ADD 1 TO WS-POS-FULL.
045700     MOVE WS-ETIQ-RESP TO WS-FULLTXT-TMP (WS-POS-FULL:14).
045800     ADD 14 TO WS-POS-FULL.
045900     IF WS-LEN-RESPON > ZERO
046000        MOVE RAW-RESPONSE (1:WS-LEN-RESPON)
046100             TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-RESPON)
046200     END-IF.
046300*    WHOLE LINE IS ASSEMBLED - NOW IT CAN BE MOVED INTO THE
046400*    OUTPUT RECORD IN ONE SHOT.
046500     MOVE WS-FULLTXT-TMP TO TRN-FULL-TEXT.
046600 3200-INSTRUCCION-F. EXIT.
046700*---- CONVERSATION LAYOUT FULL TEXT --------------------------------
046800*    SYSTEM PROMPT, THEN "USER: " + INSTRUCTION (CONTEXT IS NOT
046900*    USED BY THIS LAYOUT AT ALL), THEN "ASSISTANT: " + RESPONSE.
047000*    EITHER TURN IS OMITTED ENTIRELY IF ITS TEXT IS BLANK.
047100 3300-CONVERSA-I.
047200     MOVE SPACES TO WS-FULLTXT-TMP.
047300     MOVE 1 TO WS-POS-FULL.
047400     MOVE WS-SISTEMA-PROMPT (1:WS-LEN-SISPR)
047500          TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-SISPR).
047600     ADD WS-LEN-SISPR TO WS-POS-FULL.
047700     ADD 1 TO WS-POS-FULL.
047800     IF WS-LEN-INSTR > ZERO
047900        MOVE WS-ETIQ-USER TO WS-FULLTXT-TMP (WS-POS-FULL:6)
048000        ADD 6 TO WS-POS-FULL
048100        MOVE RAW-INSTRUCTION (1:WS-LEN-INSTR)
048200             TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-INSTR)
048300        ADD WS-LEN-INSTR TO WS-POS-FULL
048400        ADD 1 TO WS-POS-FULL
048500     END-IF.
048600     IF WS-LEN-RESPON > ZERO
048700        MOVE WS-ETIQ-ASST TO WS-FULLTXT-TMP (WS-POS-FULL:11)
048800        ADD 11 TO WS-POS-FULL
048900        MOVE RAW-RESPONSE (1:WS-LEN-RESPON)
049000             TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-RESPON)
049100     END-IF.
049200     MOVE WS-FULLTXT-TMP TO TRN-FULL-TEXT.
049300 3300-CONVERSA-F. EXIT.
049400*---- COMPLETION LAYOUT FULL TEXT - NO SEPARATOR --------------------
049500*    OLD-STYLE PROMPT/COMPLETION CORPUS SHAPE - JUST THE
049600*    INSTRUCTION TEXT IMMEDIATELY FOLLOWED BY THE RESPONSE TEXT,
049700*    NO LABELS, NO SYSTEM PROMPT, NO CONTEXT.  ADDED IN 1994
049800*    FOR A CONTRACT THAT NEEDED THE OLDER FORMAT.
049900 3400-COMPLETA-I.
050000     MOVE SPACES TO WS-FULLTXT-TMP.
050100     MOVE 1 TO WS-POS-FULL.
050200     IF WS-LEN-INSTR > ZERO
050300        MOVE RAW-INSTRUCTION (1:WS-LEN-INSTR)
050400             TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-INSTR)
050500        ADD WS-LEN-INSTR TO WS-POS-FULL
050600     END-IF.
050700     IF WS-LEN-RESPON > ZERO
050800        MOVE RAW-RESPONSE (1:WS-LEN-RESPON)
050900             TO WS-FULLTXT-TMP (WS-POS-FULL:WS-LEN-RESPON)
051000     END-IF.
051100     MOVE WS-FULLTXT-TMP TO TRN-FULL-TEXT.
051200 3400-COMPLETA-F. EXIT.
051300*---- VALIDATOR - PER-RECORD RULES ----------------------------------
051400*    STARTS EVERY RECORD ASSUMED VALID, THEN RUNS ALL THREE
051500*    RULES REGARDLESS OF WHETHER AN EARLIER ONE ALREADY FAILED
051600*    IT - EACH RULE'S OWN COUNTER NEEDS TO SEE EVERY RECORD
051700*    THAT TRIPS IT, NOT JUST THE FIRST FAILURE PER RECORD.
051800 4000-VALIDA-I.
051900     SET WS-REG-VALIDO TO TRUE.
052000     PERFORM 4100-REQUERIDO-I THRU 4100-REQUERIDO-F.
052100     PERFORM 4200-VACIO-I     THRU 4200-VACIO-F.
052200     PERFORM 4300-CONTENIDO-I THRU 4300-CONTENIDO-F.
052300 4000-VALIDA-F. EXIT.
052400*---- RULE 1: REQUIRED FIELDS MUST BE PRESENT AND NON-BLANK ---------
052500*    DRIVEN BY THE TWO WS-REQ- SWITCHES UP IN WORKING-STORAGE -
052600*    BOTH ARE 'Y' TODAY SO A RECORD MUST HAVE BOTH AN
052700*    INSTRUCTION AND A RESPONSE TO PASS.
052800 4100-REQUERIDO-I.
052900     IF WS-REQ-INSTR-FLAG = 'Y' AND WS-LEN-INSTR = ZERO
053000        MOVE 'N' TO WS-VALIDO-FLAG
053100        ADD 1 TO WS-CONT-SINREQ
053200     END-IF.
053300     IF WS-REQ-RESPONS-FLAG = 'Y' AND WS-LEN-RESPON = ZERO
053400        MOVE 'N' TO WS-VALIDO-FLAG
053500        ADD 1 TO WS-CONT-SINREQ
053600     END-IF.
053700 4100-REQUERIDO-F. EXIT.
053800*---- RULE 2: RECORD WITH NO FIELDS AT ALL IS INVALID ---------------
053900*    CATCHES THE DEGENERATE CASE WHERE ALL THREE TEXT FIELDS
054000*    CAME THROUGH BLANK - THIS WOULD ALREADY FAIL RULE 1 TODAY
054100*    SINCE BOTH REQUIRED FLAGS ARE ON, BUT THE RULE STAYS
054200*    INDEPENDENT SO IT STILL CATCHES THE CASE IF EITHER
054300*    REQUIRED-FIELD SWITCH IS EVER TURNED OFF.
054400 4200-VACIO-I.
054500     IF WS-LEN-INSTR = ZERO AND WS-LEN-CONTXT = ZERO
054600           AND WS-LEN-RESPON = ZERO
054700        MOVE 'N' TO WS-VALIDO-FLAG
054800        ADD 1 TO WS-CONT-VACIO
054900     END-IF.
055000 4200-VACIO-F. EXIT.
055100*---- RULE 3: MUST CONTAIN AT LEAST ONE NON-BLANK TEXT VALUE --------
055200*    SAME TEST AS RULE 2 BUT COUNTED SEPARATELY UNDER ITS OWN
055300*    BUCKET (WS-CONT-SINTEXTO) SO THE QUALITY REPORT CAN SHOW
055400*    "NO CONTENT AT ALL" SEPARATELY FROM "MISSING A REQUIRED
055500*    FIELD" EVEN THOUGH BOTH TEST THE SAME CONDITION TODAY.
055600 4300-CONTENIDO-I.
055700     IF WS-LEN-INSTR = ZERO AND WS-LEN-CONTXT = ZERO
055800           AND WS-LEN-RESPON = ZERO
055900        MOVE 'N' TO WS-VALIDO-FLAG
056000        ADD 1 TO WS-CONT-SINTEXTO
056100     END-IF.
056200 4300-CONTENIDO-F. EXIT.
056300*---- ACCUMULATE LENGTHS OF NON-BLANK FIELDS FOR QUALITY STATS -------
056400*    ONLY CALLED FOR RECORDS THAT PASSED THE VALIDATOR.  EACH
056500*    NON-BLANK FIELD OF THE THREE CONTRIBUTES ITS OWN ENTRY TO
056600*    THE LENGTH TABLE - A RECORD WITH ALL THREE FIELDS FILLED
056700*    IN ADDS THREE ENTRIES, NOT ONE.
056800 4550-ACUM-LARGOS-I.
056900     IF WS-LEN-INSTR > ZERO
057000        PERFORM 4560-METER-LARGO-I THRU 4560-METER-LARGO-F
057100     END-IF.
057200     IF WS-LEN-CONTXT > ZERO
057300        MOVE WS-LEN-CONTXT TO WS-LEN-CAMPO
057400        PERFORM 4560-METER-LARGO-I THRU 4560-METER-LARGO-F
057500     END-IF.
057600     IF WS-LEN-RESPON > ZERO
057700        MOVE WS-LEN-RESPON TO WS-LEN-CAMPO
057800        PERFORM 4560-METER-LARGO-I THRU 4560-METER-LARGO-F
057900     END-IF.
058000 4550-ACUM-LARGOS-F. EXIT.
058100*    APPENDS ONE LENGTH VALUE TO THE TABLE, OR DISPLAYS THE
058200*    ONE-TIME WARNING AND DROPS IT IF THE TABLE IS ALREADY AT
058300*    ITS 9000-ENTRY CAP - THE QUALITY STATISTICS WILL STILL
058400*    COMPLETE, JUST WITHOUT THE OVERFLOW ENTRIES.
058500 4560-METER-LARGO-I.
058600     IF WS-CONT-LON < WS-MAX-TABLA-LON
058700        ADD 1 TO WS-CONT-LON
058800        MOVE WS-LEN-CAMPO TO WS-TB-LON (WS-CONT-LON)
058900     ELSE
059000        IF NOT WS-TBL-LON-FULL
059100           DISPLAY '* WARNING - LENGTH TABLE FULL AT '
059200                   WS-MAX-TABLA-LON ' ENTRIES'
059300           SET WS-TBL-LON-FULL TO TRUE
059400        END-IF
059500     END-IF.
059600 4560-METER-LARGO-F. EXIT.
059700*---- DUPLICATE CHECK ON THE FULL-TEXT FIELD -------------------------
059800*    AN ALL-BLANK COMPOSITE (THE "UNKNOWN LAYOUT" FALLBACK AT
059900*    3100 ABOVE) IS COUNTED AS A DUPLICATE OUTRIGHT WITHOUT
060000*    SEARCHING THE TABLE - BLANK MATCHING BLANK WOULD ONLY
060100*    EVER PRODUCE A FALSE "FIRST SEEN" ENTRY THAT IS USELESS
060200*    FOR THE REAL DUPLICATE CHECK ANYWAY.
060300 4700-DUP-TEXTO-I.
060400     MOVE 'N' TO WS-DUPTXT-FLAG.
060500     IF TRN-FULL-TEXT = SPACES
060600        ADD 1 TO WS-DUP-COUNT
060700     ELSE
060800        PERFORM 4710-BUSCAR-DUP-I THRU 4710-BUSCAR-DUP-F
060900           VARYING WS-TB-DUP-IX FROM 1 BY 1
061000           UNTIL WS-TB-DUP-IX > WS-CONT-DUPTXT
061100              OR WS-ES-DUP-TEXTO
061200        IF WS-ES-DUP-TEXTO
061300           ADD 1 TO WS-DUP-COUNT
061400        ELSE
061500           ADD 1 TO WS-UNIQUE-COUNT
061600           IF WS-CONT-DUPTXT < WS-MAX-TABLA-DUP
061700              ADD 1 TO WS-CONT-DUPTXT
061800              MOVE TRN-FULL-TEXT TO WS-TB-DUPTXT (WS-CONT-DUPTXT)
061900           ELSE
062000              IF NOT WS-TBL-DUP-FULL
062100                 DISPLAY '* WARNING - DUP-TEXT TABLE FULL AT '
062200                         WS-MAX-TABLA-DUP ' ENTRIES'
062300                 SET WS-TBL-DUP-FULL TO TRUE
062400              END-IF
062500           END-IF
062600        END-IF
062700     END-IF.
062800 4700-DUP-TEXTO-F. EXIT.
062900*    LINEAR SCAN OF THE DUPLICATE-TEXT TABLE - STOPS THE FIRST
063000*    TIME IT MATCHES, WHICH IS WHAT THE VARYING/UNTIL CLAUSE
063100*    ABOVE DOES BY TESTING WS-ES-DUP-TEXTO EVERY PASS.
063200 4710-BUSCAR-DUP-I.
063300     IF WS-TB-DUPTXT (WS-TB-DUP-IX) = TRN-FULL-TEXT
063400        SET WS-ES-DUP-TEXTO TO TRUE
063500     END-IF.
063600 4710-BUSCAR-DUP-F. EXIT.
063700*---- QUALITY REPORT STATISTICS OVER THE VALID SET --------------------
063800*    RUNS ONCE, AFTER EVERY RECORD HAS BEEN READ - SORTS THE
063900*    LENGTH TABLE FIRST SO MIN/MAX/MEDIAN ARE ALL SIMPLE
064000*    SUBSCRIPT LOOKUPS, THEN FILLS IN THE REST OF THE QR-
064100*    GROUP FOR THE PRINT PARAGRAPH AT 7500 BELOW.
064200 4500-ESTADISTICAS-I.
064300     PERFORM 4600-ORDENAR-I THRU 4600-ORDENAR-F.
064400     MOVE WS-CONT-TRANSFOR TO QR-TOTAL-RECORDS.
064500     MOVE WS-CONT-VALIDOS  TO QR-VALID-COUNT.
064600     MOVE WS-CONT-INVALIDOS TO QR-INVALID-COUNT.
064700     MOVE WS-DUP-COUNT     TO QR-DUP-COUNT.
064800     MOVE WS-UNIQUE-COUNT  TO QR-UNIQUE-COUNT.
064900*    WITH THE TABLE SORTED ASCENDING, ENTRY 1 IS THE MINIMUM
065000*    AND THE LAST-FILLED ENTRY IS THE MAXIMUM - NO SEPARATE
065100*    SCAN NEEDED FOR EITHER.
065200     IF WS-CONT-LON > ZERO
065300        MOVE WS-TB-LON (1)           TO QR-LEN-MIN
065400        MOVE WS-TB-LON (WS-CONT-LON) TO QR-LEN-MAX
065500        PERFORM 4610-MEDIA-I  THRU 4610-MEDIA-F
065600        PERFORM 4620-MEDIANA-I THRU 4620-MEDIANA-F
065700     ELSE
065800        MOVE ZERO TO QR-LEN-MIN QR-LEN-MAX QR-LEN-AVG QR-LEN-MEDIAN
065900     END-IF.
066000     IF WS-CONT-TRANSFOR > ZERO
066100        PERFORM 4630-TASA-I THRU 4630-TASA-F
066200     ELSE
066300        MOVE ZERO TO QR-VALIDITY-RATE
066400     END-IF.
066500 4500-ESTADISTICAS-F. EXIT.
066600*---- BUBBLE SORT THE LENGTH TABLE ASCENDING (NO SORT VERB) ----------
066700*    A SORT VERB WOULD NEED A SEPARATE WORK FILE FOR A TABLE
066800*    THIS SHAPE; AT 9000 ENTRIES MAX A BUBBLE SORT IN WORKING
066900*    STORAGE RUNS IN WELL UNDER A SECOND AND NEEDS NO FILE.
067000*    ONE FEWER PASS THAN THE ENTRY COUNT IS ALL THAT IS EVER
067100*    NEEDED ONCE THE TABLE HAS ONE OR ZERO ENTRIES.
067200 4600-ORDENAR-I.
067300     IF WS-CONT-LON > 1
067400        PERFORM 4601-PASADA-I THRU 4601-PASADA-F
067500           VARYING WS-IX FROM 1 BY 1
067600           UNTIL WS-IX >= WS-CONT-LON
067700     END-IF.
067800 4600-ORDENAR-F. EXIT.
067900*    ONE BUBBLE PASS - COMPARES EVERY ADJACENT PAIR UP TO THE
068000*    UNSORTED BOUNDARY, WHICH SHRINKS BY ONE EACH OUTER PASS.
068100 4601-PASADA-I.
068200     PERFORM 4602-COMPARA-I THRU 4602-COMPARA-F
068300        VARYING WS-IX2 FROM 1 BY 1
068400        UNTIL WS-IX2 > WS-CONT-LON - WS-IX.
068500 4601-PASADA-F. EXIT.
068600*    SWAPS ONE ADJACENT PAIR IF OUT OF ORDER - THE ONLY PLACE
068700*    IN THE PROGRAM THAT TOUCHES WS-SWAP.
068800 4602-COMPARA-I.
068900     IF WS-TB-LON (WS-IX2) > WS-TB-LON (WS-IX2 + 1)
069000        MOVE WS-TB-LON (WS-IX2)     TO WS-SWAP
069100        MOVE WS-TB-LON (WS-IX2 + 1) TO WS-TB-LON (WS-IX2)
069200        MOVE WS-SWAP                 TO WS-TB-LON (WS-IX2 + 1)
069300     END-IF.
069400 4602-COMPARA-F. EXIT.
069500*---- AVERAGE LENGTH, ROUNDED TO 2 DECIMALS ---------------------------
069600*    SUMS THE WHOLE TABLE THEN DIVIDES BY THE ENTRY COUNT -
069700*    ORDER OF THE TABLE DOES NOT MATTER FOR THIS ONE, BUT IT
069800*    RUNS AFTER THE SORT ANYWAY SINCE 4500 ALWAYS SORTS FIRST.
069900 4610-MEDIA-I.
070000     MOVE ZERO TO WS-SWAP.
070100     PERFORM 4611-SUMAR-I THRU 4611-SUMAR-F
070200        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CONT-LON.
070300     COMPUTE QR-LEN-AVG ROUNDED = WS-SWAP / WS-CONT-LON.
070400 4610-MEDIA-F. EXIT.
070500*    WS-SWAP IS REUSED HERE AS A PLAIN RUNNING TOTAL - THE
070600*    NAME IS A HOLDOVER FROM ITS ORIGINAL USE IN THE BUBBLE
070700*    SORT ABOVE, BUT THE TWO USES NEVER OVERLAP IN TIME.
070800 4611-SUMAR-I.
070900     ADD WS-TB-LON (WS-IX) TO WS-SWAP.
071000 4611-SUMAR-F. EXIT.
071100*---- MEDIAN - UPPER-MIDDLE ELEMENT OF THE SORTED LIST -----------------
071200*    SEE THE 01/18/1996 CHANGE-LOG ENTRY - THE ORIGINAL CODE
071300*    TOOK THE LOWER-MIDDLE ELEMENT ON AN EVEN-COUNT TABLE.
071400*    INTEGER DIVISION TRUNCATES (WS-IX IS COMP 9(05), NO
071500*    DECIMAL PLACES), SO (COUNT/2)+1 LANDS ON THE UPPER-MIDDLE
071600*    ELEMENT FOR BOTH ODD AND EVEN COUNTS.
071700 4620-MEDIANA-I.
071800     COMPUTE WS-IX = (WS-CONT-LON / 2) + 1.
071900     MOVE WS-TB-LON (WS-IX) TO QR-LEN-MEDIAN.
072000 4620-MEDIANA-F. EXIT.
072100*---- VALIDITY RATE, 4 DECIMALS ----------------------------------------
072200*    VALID RECORDS OVER TOTAL RECORDS TRANSFORMED THIS STEP -
072300*    NOT OVER THE RAW INPUT COUNT, WHICH ALREADY DROPPED SOME
072400*    RECORDS DURING PGMFTING'S CLEANING PASS.
072500 4630-TASA-I.
072600     COMPUTE QR-VALIDITY-RATE ROUNDED =
072700             WS-CONT-VALIDOS / WS-CONT-TRANSFOR.
072800 4630-TASA-F. EXIT.
072900*-----------------------------------------------------------
073000*    CLOSE THE TWO DATA FILES, STAMP THIS STEP'S COUNTS INTO
073100*    THE SHARED RUNNING-COUNTS RECORD, PRINT BOTH REPORT
073200*    BLOCKS, THEN REWRITE THE RUNNING-COUNTS RECORD FOR
073300*    PGMFTSPL TO PICK UP.
073400 9999-FINAL-I.
073500     CLOSE WRKCLN-IN.
073600     CLOSE WRKVAL-OUT.
073700     MOVE WS-CONT-TRANSFOR  TO SUM-TRANSFORMED.
073800     MOVE WS-CONT-VALIDOS   TO SUM-VALID.
073900     MOVE WS-CONT-INVALIDOS TO SUM-INVALID.
074000     PERFORM 7000-BANNER-I  THRU 7000-BANNER-F.
074100     PERFORM 7500-CALIDAD-I THRU 7500-CALIDAD-F.
074200     CLOSE RPT-OUT.
074300*    CNTWK-FILE WAS OPENED INPUT AND CLOSED BACK AT 1000 -
074400*    REOPENED OUTPUT HERE SINCE THE RECORD IN WS-REC-PIPSUM
074500*    NOW CARRIES THIS STEP'S OWN TOTALS TOO.
074600     OPEN OUTPUT CNTWK-FILE.
074700     WRITE REG-CNTWK FROM WS-REC-PIPSUM.
074800     CLOSE CNTWK-FILE.
074900 9999-FINAL-F. EXIT.
075000*---- STAGE 3 AND 4 BANNER LINES ---------------------------------------
075100*    RUN-DATE LINE FIRST, THEN ONE LINE EACH FOR THE TRANSFORM
075200*    COUNT, THE VALIDATE COUNT AND THE INVALID-RECORD COUNT -
075300*    MATCHES THE BANNER STYLE PGMFTING ALREADY LAID DOWN
075400*    EARLIER IN THE SAME PRINT REPORT.
075500 7000-BANNER-I.
075600*    RUN-DATE LINE - MM/DD/YY ORDER, BUILT FROM THE REDEFINED
075700*    ACCEPT-FROM-DATE FIELDS UP IN WORKING-STORAGE.
075800     MOVE SPACES TO IMP-REG-RPT.
075900     STRING 'RUN DATE ' DELIMITED BY SIZE
076000            WS-RUN-MM DELIMITED BY SIZE
076100            '/' DELIMITED BY SIZE
076200            WS-RUN-DD DELIMITED BY SIZE
076300            '/' DELIMITED BY SIZE
076400            WS-RUN-YY DELIMITED BY SIZE
076500            INTO IMP-TEXTO.
076600     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
076700*    STAGE 3 LINE - HOW MANY RECORDS THIS STEP TRANSFORMED,
076800*    REGARDLESS OF WHETHER THEY LATER PASSED VALIDATION.
076900     MOVE SPACES TO IMP-REG-RPT.
077000     MOVE WS-CONT-TRANSFOR TO WS-CUENTA-PRINT.
077100     STRING 'STAGE 3: TRANSFORM        COUNT = '
077200            DELIMITED BY SIZE
077300            WS-CUENTA-PRINT DELIMITED BY SIZE
077400            INTO IMP-TEXTO.
077500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
077600*    STAGE 4 LINE - HOW MANY OF THOSE SURVIVED ALL THREE
077700*    VALIDATOR RULES AND WERE ACTUALLY WRITTEN TO WRKVAL-OUT.
077800     MOVE SPACES TO IMP-REG-RPT.
077900     MOVE WS-CONT-VALIDOS TO WS-CUENTA-PRINT.
078000     STRING 'STAGE 4: VALIDATE         COUNT = '
078100            DELIMITED BY SIZE
078200            WS-CUENTA-PRINT DELIMITED BY SIZE
078300            INTO IMP-TEXTO.
078400     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
078500*    INVALID-RECORD BREAKOUT - THE COMPLEMENT OF THE STAGE 4
078600*    COUNT ABOVE; SHOWN SEPARATELY SO A REVIEWER DOES NOT HAVE
078700*    TO SUBTRACT THE TWO COUNTS BY HAND.
078800     MOVE SPACES TO IMP-REG-RPT.
078900     MOVE WS-CONT-INVALIDOS TO WS-CUENTA-PRINT.
079000     STRING '  INVALID RECORDS                = '
079100            DELIMITED BY SIZE
079200            WS-CUENTA-PRINT DELIMITED BY SIZE
079300            INTO IMP-TEXTO.
079400     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
079500 7000-BANNER-F. EXIT.
079600*---- QUALITY REPORT BLOCK ----------------------------------------------
079700*    ONE LINE PER QR- FIELD, IN A FIXED ORDER - TOTAL, MIN,
079800*    MAX, AVERAGE, MEDIAN, VALIDITY RATE, THEN THE DUPLICATE
079900*    AND UNIQUE FULL-TEXT COUNTS LAST (THE LAST TWO ADDED
080000*    08/15/2003, SEE THE CHANGE LOG ABOVE).
080100 7500-CALIDAD-I.
080200*    BLOCK TITLE LINE.
080300     MOVE SPACES TO IMP-REG-RPT.
080400     MOVE 'QUALITY REPORT' TO IMP-TEXTO.
080500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
080600*    TOTAL RECORDS ANALYSED - SAME VALUE AS THE STAGE 3
080700*    TRANSFORM COUNT ABOVE, REPEATED HERE SO THE QUALITY BLOCK
080800*    READS STANDALONE WITHOUT SCROLLING BACK TO THE BANNER.
080900     MOVE SPACES TO IMP-REG-RPT.
081000     MOVE QR-TOTAL-RECORDS TO WS-CUENTA-PRINT.
081100     STRING '  TOTAL RECORDS ANALYSED         = '
081200            DELIMITED BY SIZE
081300            WS-CUENTA-PRINT DELIMITED BY SIZE
081400            INTO IMP-TEXTO.
081500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
081600*    MIN/MAX/AVERAGE/MEDIAN TEXT LENGTH - ALL FOUR COME OUT OF
081700*    4500-ESTADISTICAS-I AGAINST THE SORTED LENGTH TABLE.
081800     MOVE SPACES TO IMP-REG-RPT.
081900     MOVE QR-LEN-MIN TO WS-CUENTA-PRINT.
082000     STRING '  MINIMUM TEXT LENGTH             = '
082100            DELIMITED BY SIZE
082200            WS-CUENTA-PRINT DELIMITED BY SIZE
082300            INTO IMP-TEXTO.
082400     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
082500     MOVE SPACES TO IMP-REG-RPT.
082600     MOVE QR-LEN-MAX TO WS-CUENTA-PRINT.
082700     STRING '  MAXIMUM TEXT LENGTH             = '
082800            DELIMITED BY SIZE
082900            WS-CUENTA-PRINT DELIMITED BY SIZE
083000            INTO IMP-TEXTO.
083100     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
083200     MOVE SPACES TO IMP-REG-RPT.
083300     MOVE QR-LEN-AVG TO WS-AVG-PRINT.
083400     STRING '  AVERAGE TEXT LENGTH             = '
083500            DELIMITED BY SIZE
083600            WS-AVG-PRINT DELIMITED BY SIZE
083700            INTO IMP-TEXTO.
083800     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
083900     MOVE SPACES TO IMP-REG-RPT.
084000     MOVE QR-LEN-MEDIAN TO WS-CUENTA-PRINT.
084100     STRING '  MEDIAN TEXT LENGTH              = '
084200            DELIMITED BY SIZE
084300            WS-CUENTA-PRINT DELIMITED BY SIZE
084400            INTO IMP-TEXTO.
084500     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
084600*    VALIDITY RATE - VALID OVER TRANSFORMED, 4 DECIMAL PLACES.
084700     MOVE SPACES TO IMP-REG-RPT.
084800     MOVE QR-VALIDITY-RATE TO WS-TASA-PRINT.
084900     STRING '  VALIDITY RATE                   = '
085000            DELIMITED BY SIZE
085100            WS-TASA-PRINT DELIMITED BY SIZE
085200            INTO IMP-TEXTO.
085300     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
085400*    DUPLICATE AND UNIQUE FULL-TEXT COUNTS - THE TWO LINES
085500*    ADDED 08/15/2003 AFTER THE JULY RUN SHOWED A HIGH DUP RATE.
085600     MOVE SPACES TO IMP-REG-RPT.
085700     MOVE QR-DUP-COUNT TO WS-CUENTA-PRINT.
085800     STRING '  DUPLICATE RECORDS (FULL TEXT)   = '
085900            DELIMITED BY SIZE
086000            WS-CUENTA-PRINT DELIMITED BY SIZE
086100            INTO IMP-TEXTO.
086200     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
086300     MOVE SPACES TO IMP-REG-RPT.
086400     MOVE QR-UNIQUE-COUNT TO WS-CUENTA-PRINT.
086500     STRING '  UNIQUE RECORDS (FULL TEXT)      = '
086600            DELIMITED BY SIZE
086700            WS-CUENTA-PRINT DELIMITED BY SIZE
086800            INTO IMP-TEXTO.
086900     WRITE REG-RPTOUT FROM IMP-REG-RPT AFTER 1.
087000 7500-CALIDAD-F. EXIT.
