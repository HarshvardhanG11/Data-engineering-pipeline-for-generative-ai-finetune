000100*////////////////// (ETL BATCH) /////////////////////////////////
000200************************************************************
000300*     LAYOUT RAW TRAINING RECORD                           *
000400*     RECORD LARGO = 610 BYTES (607 USED + 3 RESERVED)      *
000500************************************************************
000600*    ONE RECORD PER INPUT LINE.  CARRIES THE RAW
000700*    INSTRUCTION/CONTEXT/RESPONSE TEXT EXACTLY AS READ, PLUS
000800*    THE SOURCE LINE NUMBER ASSIGNED AT INGESTION.  USED AS
000900*    THE FD RECORD FOR RAW-INPUT AND FOR THE WRKCLN CARRY
001000*    FORWARD FILE (SAME LAYOUT, POST-CLEAN CONTENTS).
001100 01  WS-REC-RAWREC.
001200*        POSITION   1- 200  INSTRUCTION / PROMPT TEXT
001300     03  RAW-INSTRUCTION       PIC X(200)   VALUE SPACES.
001400*        POSITION 201- 400  OPTIONAL CONTEXT TEXT
001500     03  RAW-CONTEXT           PIC X(200)   VALUE SPACES.
001600*        POSITION 401- 600  EXPECTED RESPONSE TEXT
001700     03  RAW-RESPONSE          PIC X(200)   VALUE SPACES.
001800*        POSITION 601- 607  SOURCE LINE NUMBER, 1-BASED
001900     03  RAW-LINE-NO           PIC 9(07)    VALUE ZEROS.
002000*        POSITION 608- 610  RESERVED FOR FUTURE USE
002100     03  FILLER                PIC X(03)    VALUE SPACES.
